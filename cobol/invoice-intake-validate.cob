000100*****************************************************************
000200* INVOICE-INTAKE-VALIDATE
000300* Second of the three programs in the AP3000 invoice processing
000400* batch.  Called once per invoice record by INVOICE-PROCESSING-
000500* BATCH.  Classifies the invoice, enriches it against the vendor
000600* master, runs all validation checks, then retrieves and scores
000700* candidate purchase orders and, on a failed match, builds the
000800* checkpoint pause reason.
000900*****************************************************************
001000IDENTIFICATION DIVISION.
001100PROGRAM-ID.    INVOICE-INTAKE-VALIDATE.
001200AUTHOR.        R J MARTINDALE.
001300INSTALLATION.  CENTRAL DATA PROCESSING - ACCOUNTS PAYABLE.
001400DATE-WRITTEN.  02/05/1996.
001500DATE-COMPILED.
001600SECURITY.      CONFIDENTIAL - ACCOUNTS PAYABLE DEPT USE ONLY.
001700*-----------------------------------------------------------------
001800* CHANGE LOG
001900*   02/05/1996  RJM  ORIGINAL PROGRAM FOR AP3000 PROJECT - CALLED
002000*                    FROM INVOICE-PROCESSING-BATCH FOR EACH
002100*                    INVOICE RECORD.
002200*   07/02/1996  RJM  ADDED 1200-ENRICH-VENDOR (PLAPVNDR.CBL) AND
002300*                    1400-RETRIEVE-AND-MATCH (PLAPMTCH.CBL).
002400*   11/14/1997  DKS  ADDED 8100/8110 DATE CHECKS VIA PLAPDATE.CBL
002500*                    FOR VALIDATOR RULES 4 AND 5.
002600*   06/20/1998  DKS  ADDED 1385-CHECK-DUPLICATE AGAINST THE
002700*                    HISTORY TABLE AND THE CURRENT-RUN SEEN TABLE,
002800*                    REQUEST AP-0117.
002900*   09/30/1999  LTF  Y2K - INVOICE/DUE DATE COMPARES NOW GO
003000*                    THROUGH PLAPDATE.CBL'S FULL-CCYY SERIAL
003100*                    CALC, NO 2-DIGIT YEAR LOGIC REMAINS HERE.
003200*   03/02/2001  BCP  ADDED 1600-CHECKPOINT-IF-FAILED (8600 VIA
003300*                    PLAPMTCH.CBL), REQUEST AP-0201.
003400*   08/17/2003  BCP  RULE 3 TOTAL-MATH CHECK NOW USES THE
003500*                    TAX-AWARE FORMULA (SUBTOTAL + TAX), TICKET
003600*                    AP-0341.
003700*   03/15/2004  BCP  CLASSIFIER REWRITTEN TO USE INSPECT TALLYING
003800*                    FOR ALL IN PLACE OF THE OLD PREFIX-ONLY
003900*                    COMPARE, AND RULE 7 TAX-ID CHECK NOW USES A
004000*                    CLASS TEST, TICKET AP-0358.
004100*-----------------------------------------------------------------
004200*
004300ENVIRONMENT DIVISION.
004400CONFIGURATION SECTION.
004500SPECIAL-NAMES.
004600    CLASS WC-DIGIT-CLASS IS "0" THRU "9".
004700*
004800DATA DIVISION.
004900WORKING-STORAGE SECTION.
005000COPY "WSAPCON.CBL".
005100COPY "WSAPDATE.CBL".
005200COPY "WSAPVNDR.CBL".
005300COPY "WSAPMTCH.CBL".
005400*
00550001  W1-VALIDATE-WORK-AREA.
005600    05  W1-KEYWORD-COUNT            PIC S9(3) COMP.
005700    05  W1-LINE-ITEM-SUM            PIC S9(7)V99.
005800    05  W1-EXPECTED-TOTAL           PIC S9(7)V99.
005900    05  W1-TOTAL-DIFF               PIC S9(7)V99.
006000    05  W1-LI-SUBSCRIPT             PIC S9(3) COMP.
006100    05  W1-EXTENDED-PRICE           PIC S9(7)V99.
006200    05  W1-EXTENDED-DIFF            PIC S9(7)V99.
006300    05  W1-DUP-FOUND-FLAG           PIC X(01).
006400        88  W1-DUP-WAS-FOUND        VALUE "Y".
006500    05  W1-ERROR-MSG                PIC X(40).
006600*
00670001  W1-SEEN-COUNT                   PIC S9(5) COMP VALUE ZERO.
00680001  W1-SEEN-TABLE.
006900    05  W1-SEEN-ENTRY OCCURS 1 TO 2000 TIMES
007000                       DEPENDING ON W1-SEEN-COUNT
007100                       INDEXED BY W1-SEEN-IDX.
007200        10  W1-SEEN-INV-NUMBER      PIC X(15).
007300        10  W1-SEEN-VENDOR-ID       PIC X(12).
007400*
007500LINKAGE SECTION.
007600COPY "LKINVWK.CBL".
007700COPY "LKRESULT.CBL".
007800COPY "WSAPTBL.CBL".
007900*
008000PROCEDURE DIVISION USING LK-INVOICE-WORK-RECORD
008100                         LK-RESULT-WORK-RECORD
008200                         WC-TABLE-COUNTS
008300                         TB-VENDOR-TABLE
008400                         TB-PO-TABLE
008500                         TB-DECISION-TABLE
008600                         TB-HISTORY-TABLE.
008700    PERFORM 1000-PARSE-INVOICE
008800    PERFORM 1100-CLASSIFY-INVOICE THRU 1100-EXIT
008900    PERFORM 1200-ENRICH-VENDOR
009000    PERFORM 1300-VALIDATE-INVOICE
009100    PERFORM 1400-RETRIEVE-AND-MATCH
009200    PERFORM 1600-CHECKPOINT-IF-FAILED
009300    GOBACK
009400    .
009500*
009600*  PARSER - default the header subtotal to the sum of the line
009700*  items when the input file left it zero.
0098001000-PARSE-INVOICE.
009900    MOVE ZERO                       TO W1-LINE-ITEM-SUM
010000    PERFORM 1010-SUM-ONE-LINE-ITEM
010100        VARYING W1-LI-SUBSCRIPT FROM 1 BY 1
010200        UNTIL W1-LI-SUBSCRIPT > LI-LINE-COUNT
010300    IF LI-SUBTOTAL = ZERO
010400        MOVE W1-LINE-ITEM-SUM       TO LI-SUBTOTAL
010500    END-IF
010600    .
0107001000-EXIT.
010800    EXIT.
010900*
0110001010-SUM-ONE-LINE-ITEM.
011100    ADD LI-ITEM-AMOUNT (W1-LI-SUBSCRIPT) TO W1-LINE-ITEM-SUM
011200    .
0113001010-EXIT.
011400    EXIT.
011500*
011600*  CLASSIFIER - first match wins; a keyword anywhere in the
011700*  vendor's own invoice number sets the type.
0118001100-CLASSIFY-INVOICE.
011900    MOVE ZERO                       TO W1-KEYWORD-COUNT
012000    INSPECT LI-INVOICE-NUMBER TALLYING W1-KEYWORD-COUNT
012100        FOR ALL "CREDIT"
012200    IF W1-KEYWORD-COUNT > 0 OR LI-TOTAL-AMOUNT < ZERO
012300        MOVE "credit_note"          TO LI-INVOICE-TYPE
012400        GO TO 1100-EXIT
012500    END-IF
012600    MOVE ZERO                       TO W1-KEYWORD-COUNT
012700    INSPECT LI-INVOICE-NUMBER TALLYING W1-KEYWORD-COUNT
012800        FOR ALL "DEBIT"
012900    IF W1-KEYWORD-COUNT > 0
013000        MOVE "debit_note"           TO LI-INVOICE-TYPE
013100        GO TO 1100-EXIT
013200    END-IF
013300    MOVE ZERO                       TO W1-KEYWORD-COUNT
013400    INSPECT LI-INVOICE-NUMBER TALLYING W1-KEYWORD-COUNT
013500        FOR ALL "PROFORMA"
013600    IF W1-KEYWORD-COUNT = 0
013700        INSPECT LI-INVOICE-NUMBER TALLYING W1-KEYWORD-COUNT
013800            FOR ALL "QUOTE"
013900    END-IF
014000    IF W1-KEYWORD-COUNT > 0
014100        MOVE "proforma"             TO LI-INVOICE-TYPE
014200        GO TO 1100-EXIT
014300    END-IF
014400    IF LI-LINE-COUNT = ZERO
014500        MOVE "summary"              TO LI-INVOICE-TYPE
014600        GO TO 1100-EXIT
014700    END-IF
014800    MOVE "standard"                 TO LI-INVOICE-TYPE
014900    .
0150001100-EXIT.
015100    EXIT.
015200*
0153001200-ENRICH-VENDOR.
015400    PERFORM 7000-ENRICH-FROM-VENDOR-MASTER
015500    .
0156001200-EXIT.
015700    EXIT.
015800*
015900*  VALIDATOR - ten numbered rules; each failure adds one entry to
016000*  LR-ERROR-TEXT (capped at ten) and leaves LR-VALID-FLAG "N".
0161001300-VALIDATE-INVOICE.
016200    MOVE ZERO                       TO LR-ERROR-COUNT
016300    MOVE "Y"                        TO LR-VALID-FLAG
016400    PERFORM 1310-CHECK-REQUIRED-FIELDS
016500    PERFORM 1320-CHECK-TOTAL-RANGE
016600    PERFORM 1330-CHECK-TOTAL-MATH
016700    PERFORM 8100-VALIDATE-INVOICE-DATE THRU 8100-EXIT
016800    PERFORM 8110-VALIDATE-DUE-DATE THRU 8110-EXIT
016900    PERFORM 1350-CHECK-VENDOR-APPROVED
017000    PERFORM 1360-CHECK-TAX-ID-FORMAT
017100    PERFORM 1370-CHECK-CREDIT-LIMIT
017200    PERFORM 1380-CHECK-LINE-ITEMS
017300    PERFORM 1385-CHECK-DUPLICATE
017400    IF LR-ERROR-COUNT > ZERO
017500        MOVE "N"                    TO LR-VALID-FLAG
017600    END-IF
017700    .
0178001300-EXIT.
017900    EXIT.
018000*
018100*    RULE 1 - vendor name, invoice number, invoice date and total
018200*    amount must all be present.
0183001310-CHECK-REQUIRED-FIELDS.
018400    IF LI-VENDOR-NAME = SPACES
018500        MOVE "Required field missing - vendor name"
018600                                     TO W1-ERROR-MSG
018700        PERFORM 1391-ADD-VALIDATION-ERROR
018800    END-IF
018900    IF LI-INVOICE-NUMBER = SPACES
019000        MOVE "Required field missing - invoice number"
019100                                     TO W1-ERROR-MSG
019200        PERFORM 1391-ADD-VALIDATION-ERROR
019300    END-IF
019400    IF LI-INVOICE-DATE = ZERO
019500        MOVE "Required field missing - invoice date"
019600                                     TO W1-ERROR-MSG
019700        PERFORM 1391-ADD-VALIDATION-ERROR
019800    END-IF
019900    IF LI-TOTAL-AMOUNT = ZERO
020000        MOVE "Required field missing - total amount"
020100                                     TO W1-ERROR-MSG
020200        PERFORM 1391-ADD-VALIDATION-ERROR
020300    END-IF
020400    .
0205001310-EXIT.
020600    EXIT.
020700*
020800*    RULE 2 - total amount must be greater than zero and not more
020900*    than the maximum invoice total.
0210001320-CHECK-TOTAL-RANGE.
021100    IF LI-TOTAL-AMOUNT NOT > ZERO
021200        MOVE "Total amount must be greater than zero"
021300                                     TO W1-ERROR-MSG
021400        PERFORM 1391-ADD-VALIDATION-ERROR
021500    END-IF
021600    IF LI-TOTAL-AMOUNT > WC-MAX-INVOICE-TOTAL
021700        MOVE "Total exceeds the maximum invoice total"
021800                                     TO W1-ERROR-MSG
021900        PERFORM 1391-ADD-VALIDATION-ERROR
022000    END-IF
022100    .
0222001320-EXIT.
022300    EXIT.
022400*
022500*    RULE 3 - subtotal (defaulted to the line-item sum by the
022600*    PARSER) plus tax must equal the total, within two cents.
0227001330-CHECK-TOTAL-MATH.
022800    IF LI-LINE-COUNT > ZERO AND LI-TOTAL-AMOUNT > ZERO
022900        COMPUTE W1-EXPECTED-TOTAL = LI-SUBTOTAL + LI-TAX-AMOUNT
023000        COMPUTE W1-TOTAL-DIFF = W1-EXPECTED-TOTAL
023100                                 - LI-TOTAL-AMOUNT
023200        IF W1-TOTAL-DIFF < 0
023300            COMPUTE W1-TOTAL-DIFF ROUNDED = W1-TOTAL-DIFF * -1
023400        END-IF
023500        IF W1-TOTAL-DIFF > WC-HEADER-TOLERANCE
023600            MOVE "Total does not match subtotal plus tax"
023700                                     TO W1-ERROR-MSG
023800            PERFORM 1391-ADD-VALIDATION-ERROR
023900        END-IF
024000    END-IF
024100    .
0242001330-EXIT.
024300    EXIT.
024400*
024500*    RULE 6 - the vendor master's approved flag must be "Y".
0246001350-CHECK-VENDOR-APPROVED.
024700    IF NOT LR-VENDOR-IS-APPROVED
024800        MOVE "Vendor is not approved for payment"
024900                                     TO W1-ERROR-MSG
025000        PERFORM 1391-ADD-VALIDATION-ERROR
025100    END-IF
025200    .
0253001350-EXIT.
025400    EXIT.
025500*
025600*    RULE 7 - tax id, when present, must be 99-9999999.
0257001360-CHECK-TAX-ID-FORMAT.
025800    IF LI-TAX-ID NOT = SPACES
025900        IF LI-TAX-ID-PREFIX IS NOT WC-DIGIT-CLASS
026000           OR LI-TAX-ID-DASH NOT = "-"
026100           OR LI-TAX-ID-SUFFIX IS NOT WC-DIGIT-CLASS
026200            MOVE "Tax id does not match format 99-9999999"
026300                                     TO W1-ERROR-MSG
026400            PERFORM 1391-ADD-VALIDATION-ERROR
026500        END-IF
026600    END-IF
026700    .
0268001360-EXIT.
026900    EXIT.
027000*
027100*    RULE 8 - total must not exceed the vendor's credit limit.
0272001370-CHECK-CREDIT-LIMIT.
027300    IF LI-TOTAL-AMOUNT > LR-VENDOR-CREDIT-LIMIT
027400        MOVE "Total exceeds the vendor credit limit"
027500                                     TO W1-ERROR-MSG
027600        PERFORM 1391-ADD-VALIDATION-ERROR
027700    END-IF
027800    .
0279001370-EXIT.
028000    EXIT.
028100*
028200*    RULE 9 - per line item: description present, quantity > 0,
028300*    unit price not negative, quantity times price ties to amount.
0284001380-CHECK-LINE-ITEMS.
028500    PERFORM 1382-CHECK-ONE-LINE-ITEM
028600        VARYING W1-LI-SUBSCRIPT FROM 1 BY 1
028700        UNTIL W1-LI-SUBSCRIPT > LI-LINE-COUNT
028800    .
0289001380-EXIT.
029000    EXIT.
029100*
0292001382-CHECK-ONE-LINE-ITEM.
029300    IF LI-ITEM-DESCRIPTION (W1-LI-SUBSCRIPT) = SPACES
029400        MOVE "Line item description is blank"
029500                                     TO W1-ERROR-MSG
029600        PERFORM 1391-ADD-VALIDATION-ERROR
029700    END-IF
029800    IF LI-ITEM-QUANTITY (W1-LI-SUBSCRIPT) NOT > ZERO
029900        MOVE "Line item quantity must exceed zero"
030000                                     TO W1-ERROR-MSG
030100        PERFORM 1391-ADD-VALIDATION-ERROR
030200    END-IF
030300    IF LI-ITEM-UNIT-PRICE (W1-LI-SUBSCRIPT) < ZERO
030400        MOVE "Line item unit price must not be neg"
030500                                     TO W1-ERROR-MSG
030600        PERFORM 1391-ADD-VALIDATION-ERROR
030700    END-IF
030800    COMPUTE W1-EXTENDED-PRICE ROUNDED =
030900            LI-ITEM-QUANTITY (W1-LI-SUBSCRIPT) *
031000            LI-ITEM-UNIT-PRICE (W1-LI-SUBSCRIPT)
031100    COMPUTE W1-EXTENDED-DIFF = W1-EXTENDED-PRICE -
031200            LI-ITEM-AMOUNT (W1-LI-SUBSCRIPT)
031300    IF W1-EXTENDED-DIFF < 0
031400        COMPUTE W1-EXTENDED-DIFF ROUNDED = W1-EXTENDED-DIFF * -1
031500    END-IF
031600    IF W1-EXTENDED-DIFF > WC-LINE-TOLERANCE
031700        MOVE "Item qty times price does not tie out"
031800                                     TO W1-ERROR-MSG
031900        PERFORM 1391-ADD-VALIDATION-ERROR
032000    END-IF
032100    .
0322001382-EXIT.
032300    EXIT.
032400*
032500*    RULE 10 - same invoice number and vendor already seen earlier
032600*    in this run, or on file in the invoice history table.
0327001385-CHECK-DUPLICATE.
032800    MOVE "N"                        TO W1-DUP-FOUND-FLAG
032900    PERFORM 1386-SCAN-SEEN-TABLE
033000        VARYING W1-SEEN-IDX FROM 1 BY 1
033100        UNTIL W1-SEEN-IDX > W1-SEEN-COUNT OR W1-DUP-WAS-FOUND
033200    IF NOT W1-DUP-WAS-FOUND
033300        PERFORM 1387-SCAN-HISTORY-TABLE
033400            VARYING TB-HIST-IDX FROM 1 BY 1
033500            UNTIL TB-HIST-IDX > WC-HISTORY-TABLE-COUNT
033600               OR W1-DUP-WAS-FOUND
033700    END-IF
033800    IF W1-DUP-WAS-FOUND
033900        MOVE "Duplicate invoice number for this vendor"
034000                                     TO W1-ERROR-MSG
034100        PERFORM 1391-ADD-VALIDATION-ERROR
034200    END-IF
034300    ADD 1                       TO W1-SEEN-COUNT
034400    MOVE LI-INVOICE-NUMBER
034500                    TO W1-SEEN-INV-NUMBER (W1-SEEN-COUNT)
034600    MOVE LR-VENDOR-ID
034700                    TO W1-SEEN-VENDOR-ID (W1-SEEN-COUNT)
034800    .
0349001385-EXIT.
035000    EXIT.
035100*
0352001386-SCAN-SEEN-TABLE.
035300    IF W1-SEEN-INV-NUMBER (W1-SEEN-IDX) = LI-INVOICE-NUMBER
035400       AND W1-SEEN-VENDOR-ID (W1-SEEN-IDX) = LR-VENDOR-ID
035500        MOVE "Y"                    TO W1-DUP-FOUND-FLAG
035600    END-IF
035700    .
0358001386-EXIT.
035900    EXIT.
036000*
0361001387-SCAN-HISTORY-TABLE.
036200    IF TB-HIST-INV-KEY (TB-HIST-IDX) = LI-INVOICE-NUMBER
036300       AND TB-HIST-VENDOR-ID (TB-HIST-IDX) = LR-VENDOR-ID
036400        MOVE "Y"                    TO W1-DUP-FOUND-FLAG
036500    END-IF
036600    .
0367001387-EXIT.
036800    EXIT.
036900*
0370001391-ADD-VALIDATION-ERROR.
037100    IF LR-ERROR-COUNT < 10
037200        ADD 1                        TO LR-ERROR-COUNT
037300        SET LR-ERR-IDX               TO LR-ERROR-COUNT
037400        MOVE W1-ERROR-MSG            TO LR-ERROR-TEXT (LR-ERR-IDX)
037500    END-IF
037600    .
0377001391-EXIT.
037800    EXIT.
037900*
038000*  PO-RETRIEVER / MATCHER - scan the PO master table for
038100*  candidates within the vendor and amount tolerance, score each
038200*  one and keep the best.
0383001400-RETRIEVE-AND-MATCH.
038400    PERFORM 8000-RETRIEVE-AND-SCORE-CANDIDATES
038500    .
0386001400-EXIT.
038700    EXIT.
038800*
038900*  CHECKPOINTER - on a failed match, compose the pause reason and
039000*  raise the needs-review flag for the driver to write a
039100*  checkpoint record.
0392001600-CHECKPOINT-IF-FAILED.
039300    MOVE "N"                        TO LR-NEEDS-REVIEW-FLAG
039400    IF LR-MATCH-RESULT = "FAILED"
039500        PERFORM 8600-BUILD-PAUSE-REASON THRU 8600-EXIT
039600        MOVE "Y"                    TO LR-NEEDS-REVIEW-FLAG
039700    END-IF
039800    .
0399001600-EXIT.
040000    EXIT.
040100*
040200    COPY "PLAPDATE.CBL".
040300    COPY "PLAPVNDR.CBL".
040400    COPY "PLAPMTCH.CBL".
