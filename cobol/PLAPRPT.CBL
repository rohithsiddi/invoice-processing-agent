000100*****************************************************************
000200* PLAPRPT.CBL
000300* Procedure library - the INVOICE PROCESSING REGISTER.  COPY'd at
000400* the end of the PROCEDURE DIVISION of invoice-processing-batch
000500* .cob, under the very paragraph numbers named here (0600/0650/
000600* 0850/0860/0900), the same way print-vendor-by-number.cob and
000700* deductibles-report.cob carry their own heading/detail/control-
000800* break paragraphs inline.
000900*****************************************************************
001000* DATE-WRITTEN.  07/16/1996.
001100*-----------------------------------------------------------------
001200* CHANGE LOG
001300*   07/16/1996  RJM  ORIGINAL LIBRARY, ADAPTED FROM THE TITLE/
001400*                    HEADING/DETAIL/PAGE-FULL PARAGRAPHS IN
001500*                    PRINT-VENDOR-BY-NUMBER AND DEDUCTIBLES-RPT.
001600*   01/09/1997  RJM  ADDED 0850-PRINT-CATEGORY-TOTALS, ONE LINE
001700*                    PER VENDOR-CATEGORY BUCKET INSTEAD OF A SORT.
001800*   11/14/1997  DKS  ADDED 0900-PRINT-FINAL-TOTALS AND THE DEBITS-
001900*                    EQUAL-CREDITS CHECK LINE.
002000*   09/30/1999  LTF  Y2K - HEADING DATE NOW CARRIES A FULL 4-DIGIT
002100*                    YEAR.
002200*-----------------------------------------------------------------
002300*
002400 0600-PRINT-DETAIL-LINE.
002500     IF RW-PAGE-FULL
002600         PERFORM 0650-PRINT-HEADINGS
002700     END-IF
002800     MOVE LI-INVOICE-ID               TO RD-INVOICE-ID
002900     MOVE LI-INVOICE-NUMBER           TO RD-INVOICE-NUMBER
003000     MOVE LI-VENDOR-NAME              TO RD-VENDOR-NAME
003100     MOVE LI-INVOICE-TYPE             TO RD-INVOICE-TYPE
003200     MOVE LR-VALID-FLAG               TO RD-VALID-FLAG
003300     MOVE LR-ERROR-COUNT              TO RD-ERROR-COUNT
003400     MOVE LR-MATCH-SCORE              TO RD-MATCH-SCORE
003500     MOVE LR-MATCH-RESULT             TO RD-MATCH-RESULT
003600     MOVE LR-APPROVAL-STATUS          TO RD-APPROVAL-STATUS
003700     MOVE LR-POSTING-STATUS           TO RD-POSTING-STATUS
003800     MOVE LI-TOTAL-AMOUNT             TO RD-TOTAL-AMOUNT
003900     MOVE RW-DETAIL-LINE               TO RPT-PRINT-LINE
004000     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
004100     ADD 1                            TO W-RW-PRINTED-LINES
004200     .
004300 0600-EXIT.
004400     EXIT.
004500*
004600 0650-PRINT-HEADINGS.
004700     ADD 1                            TO W-RW-PAGE-NUMBER
004800     MOVE WS-RUN-DATE-CCYYMMDD        TO W-RW-RUN-DATE-DISP
004900     STRING W-RW-RUN-MM "/" W-RW-RUN-DD "/" W-RW-RUN-CCYY
005000         DELIMITED BY SIZE INTO RT-RUN-DATE-DISPLAY
005100     MOVE W-RW-PAGE-NUMBER            TO RT-PAGE-NUMBER
005200     MOVE RW-TITLE-LINE               TO RPT-PRINT-LINE
005300     WRITE RPT-PRINT-LINE AFTER ADVANCING PAGE
005400     MOVE SPACES                      TO RPT-PRINT-LINE
005500     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
005600     MOVE RW-HEADING-1                TO RPT-PRINT-LINE
005700     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
005800     MOVE RW-HEADING-2                TO RPT-PRINT-LINE
005900     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
006000     MOVE ZERO                        TO W-RW-PRINTED-LINES
006100     ADD 4                            TO W-RW-PRINTED-LINES
006200     .
006300 0650-EXIT.
006400     EXIT.
006500*
006600 0850-PRINT-CATEGORY-TOTALS.
006700     MOVE SPACES                      TO RPT-PRINT-LINE
006800     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
006900     MOVE "VENDOR CATEGORY TOTALS" TO RPT-PRINT-LINE
007000     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
007100     PERFORM 0860-PRINT-ONE-CATEGORY
007200         VARYING CT-IDX FROM 1 BY 1
007300         UNTIL CT-IDX > 4
007400     .
007500 0850-EXIT.
007600     EXIT.
007700*
007800 0860-PRINT-ONE-CATEGORY.
007900     MOVE CT-CATEGORY-NAME (CT-IDX)   TO RC-CATEGORY-NAME
008000     MOVE CT-INVOICE-COUNT (CT-IDX)   TO RC-CATEGORY-COUNT
008100     MOVE CT-INVOICE-AMOUNT (CT-IDX)  TO RC-CATEGORY-AMOUNT
008200     MOVE RW-CATEGORY-TOTAL-LINE      TO RPT-PRINT-LINE
008300     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
008400     .
008500 0860-EXIT.
008600     EXIT.
008700*
008800 0900-PRINT-FINAL-TOTALS.
008900     MOVE SPACES                      TO RPT-PRINT-LINE
009000     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
009100     MOVE "RUN CONTROL TOTALS"        TO RPT-PRINT-LINE
009200     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
009300     MOVE RT-INVOICES-READ            TO RW-EDIT-COUNT
009400     MOVE "Invoices read"             TO RF-TOTALS-LABEL
009500     MOVE RW-EDIT-COUNT               TO RF-TOTALS-VALUE
009600     MOVE RW-TOTALS-LINE              TO RPT-PRINT-LINE
009700     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
009800     MOVE RT-INVOICES-VALID           TO RW-EDIT-COUNT
009900     MOVE "Invoices valid"            TO RF-TOTALS-LABEL
010000     MOVE RW-EDIT-COUNT               TO RF-TOTALS-VALUE
010100     MOVE RW-TOTALS-LINE              TO RPT-PRINT-LINE
010200     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
010300     MOVE RT-INVOICES-INVALID         TO RW-EDIT-COUNT
010400     MOVE "Invoices invalid"          TO RF-TOTALS-LABEL
010500     MOVE RW-EDIT-COUNT               TO RF-TOTALS-VALUE
010600     MOVE RW-TOTALS-LINE              TO RPT-PRINT-LINE
010700     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
010800     MOVE RT-MATCHED-COUNT            TO RW-EDIT-COUNT
010900     MOVE "Invoices matched to a PO"  TO RF-TOTALS-LABEL
011000     MOVE RW-EDIT-COUNT               TO RF-TOTALS-VALUE
011100     MOVE RW-TOTALS-LINE              TO RPT-PRINT-LINE
011200     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
011300     MOVE RT-MATCH-FAILED-COUNT       TO RW-EDIT-COUNT
011400     MOVE "Invoices failed to match"  TO RF-TOTALS-LABEL
011500     MOVE RW-EDIT-COUNT               TO RF-TOTALS-VALUE
011600     MOVE RW-TOTALS-LINE              TO RPT-PRINT-LINE
011700     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
011800     MOVE RT-AUTO-APPROVED-COUNT      TO RW-EDIT-COUNT
011900     MOVE "Auto-approved"             TO RF-TOTALS-LABEL
012000     MOVE RW-EDIT-COUNT               TO RF-TOTALS-VALUE
012100     MOVE RW-TOTALS-LINE              TO RPT-PRINT-LINE
012200     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
012300     MOVE RT-HUMAN-APPROVED-COUNT     TO RW-EDIT-COUNT
012400     MOVE "Human-approved"            TO RF-TOTALS-LABEL
012500     MOVE RW-EDIT-COUNT               TO RF-TOTALS-VALUE
012600     MOVE RW-TOTALS-LINE              TO RPT-PRINT-LINE
012700     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
012800     MOVE RT-REJECTED-COUNT           TO RW-EDIT-COUNT
012900     MOVE "Rejected"                  TO RF-TOTALS-LABEL
013000     MOVE RW-EDIT-COUNT               TO RF-TOTALS-VALUE
013100     MOVE RW-TOTALS-LINE              TO RPT-PRINT-LINE
013200     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
013300     MOVE RT-PENDING-REVIEW-COUNT     TO RW-EDIT-COUNT
013400     MOVE "Pending review"            TO RF-TOTALS-LABEL
013500     MOVE RW-EDIT-COUNT               TO RF-TOTALS-VALUE
013600     MOVE RW-TOTALS-LINE              TO RPT-PRINT-LINE
013700     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
013800     MOVE RT-POSTED-COUNT             TO RW-EDIT-COUNT
013900     MOVE "Posted to the GL"          TO RF-TOTALS-LABEL
014000     MOVE RW-EDIT-COUNT               TO RF-TOTALS-VALUE
014100     MOVE RW-TOTALS-LINE              TO RPT-PRINT-LINE
014200     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
014300     MOVE RT-TOTAL-DEBIT-AMOUNT       TO RW-EDIT-AMOUNT-SUM
014400     MOVE "Total debits"              TO RF-TOTALS-LABEL
014500     MOVE RW-EDIT-AMOUNT-SUM          TO RF-TOTALS-VALUE
014600     MOVE RW-TOTALS-LINE              TO RPT-PRINT-LINE
014700     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
014800     MOVE RT-TOTAL-CREDIT-AMOUNT      TO RW-EDIT-AMOUNT-SUM
014900     MOVE "Total credits"             TO RF-TOTALS-LABEL
015000     MOVE RW-EDIT-AMOUNT-SUM          TO RF-TOTALS-VALUE
015100     MOVE RW-TOTALS-LINE              TO RPT-PRINT-LINE
015200     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
015300     COMPUTE W-RW-BALANCE-DIFF =
015400             RT-TOTAL-DEBIT-AMOUNT - RT-TOTAL-CREDIT-AMOUNT
015500     IF W-RW-BALANCE-DIFF < 0
015600         COMPUTE W-RW-BALANCE-DIFF ROUNDED =
015650             W-RW-BALANCE-DIFF * -1
015700     END-IF
015800     IF W-RW-BALANCE-DIFF > WC-BALANCE-TOLERANCE
015900         MOVE "OUT OF BALANCE - DEBITS NE CREDITS"
016000                                       TO RF-TOTALS-LABEL
016100     ELSE
016200         MOVE "Total debits = total credits - in balance"
016300                                       TO RF-TOTALS-LABEL
016400     END-IF
016500     MOVE SPACES                      TO RF-TOTALS-VALUE
016600     MOVE RW-TOTALS-LINE              TO RPT-PRINT-LINE
016700     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
016800     .
016900 0900-EXIT.
017000     EXIT.
