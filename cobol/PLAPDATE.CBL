000100*****************************************************************
000200* PLAPDATE.CBL
000300* Procedure-library copybook - date validation paragraphs for the
000400* invoice processing batch.  COPY this into the PROCEDURE DIVISION
000500* of any program that needs GDTV- date checks (see WSAPDATE.CBL
000600* for the working storage these paragraphs use).
000700*****************************************************************
000800* DATE-WRITTEN.  03/11/1996.
000900*-----------------------------------------------------------------
001000* CHANGE LOG
001100*   03/11/1996  RJM  ORIGINAL LIBRARY (ADAPTED FROM PLDATE.CBL,
001200*                    THE INTERACTIVE GET-VALI-DATE ROUTINE).
001300*   07/02/1996  RJM  ADDED 8100-VALIDATE-INVOICE-DATE AND
001400*                    8110-VALIDATE-DUE-DATE FOR THE AP3000 PROJ.
001500*   11/14/1997  DKS  ADDED 8150-CALC-DAYS-BETWEEN SERIAL-DATE
001550*                    CALC TO SUPPORT THE 730-DAY AGE CHECK.
001700*   09/30/1999  LTF  Y2K - SERIAL CALC USES FULL CCYY THROUGHOUT.
001800*-----------------------------------------------------------------
001900*
002000 8100-VALIDATE-INVOICE-DATE.
002100*    RULE 4 - invoice date must not be after the run date and
002200*    must not be more than 730 days before the run date.
002300     MOVE LI-INVOICE-DATE       TO GDTV-DATE-TO-CHECK.
002400     MOVE WS-RUN-DATE-CCYYMMDD  TO GDTV-COMPARE-DATE.
002500     PERFORM 8150-CALC-DAYS-BETWEEN.
002600     IF GDTV-DAYS-BETWEEN > ZERO
002700        PERFORM 1391-ADD-VALIDATION-ERROR
002800     END-IF.
002900     IF GDTV-DAYS-BETWEEN < -WC-MAX-INVOICE-AGE-DAYS
003000        PERFORM 1391-ADD-VALIDATION-ERROR
003100     END-IF.
003200 8100-EXIT.
003300     EXIT.
003400*
003500 8110-VALIDATE-DUE-DATE.
003600*    RULE 5 - due date, when present, must not be before the
003700*    invoice date.
003800     IF LI-DUE-DATE NOT EQUAL ZERO
003900        MOVE LI-DUE-DATE        TO GDTV-DATE-TO-CHECK
004000        MOVE LI-INVOICE-DATE    TO GDTV-COMPARE-DATE
004100        PERFORM 8150-CALC-DAYS-BETWEEN
004200        IF GDTV-DAYS-BETWEEN < ZERO
004300           PERFORM 1391-ADD-VALIDATION-ERROR
004400        END-IF
004500     END-IF.
004600 8110-EXIT.
004700     EXIT.
004800*
004900 8150-CALC-DAYS-BETWEEN.
005000*    Returns GDTV-DAYS-BETWEEN = GDTV-DATE-TO-CHECK minus
005100*    GDTV-COMPARE-DATE, in whole days, by way of two serial
005200*    day numbers (days since a fixed epoch).
005300     MOVE GDTV-DATE-TO-CHECK    TO W-GDTV-DATE-ARG.
005400     PERFORM 8160-DATE-TO-SERIAL.
005500     MOVE GDTV-SERIAL-RESULT    TO GDTV-SERIAL-ONE.
005600     MOVE GDTV-COMPARE-DATE     TO W-GDTV-DATE-ARG.
005700     PERFORM 8160-DATE-TO-SERIAL.
005800     MOVE GDTV-SERIAL-RESULT    TO GDTV-SERIAL-TWO.
005900     COMPUTE GDTV-DAYS-BETWEEN =
005950         GDTV-SERIAL-ONE - GDTV-SERIAL-TWO.
006000 8150-EXIT.
006100     EXIT.
006200*
006300 8160-DATE-TO-SERIAL.
006400*    Converts W-GDTV-DATE-ARG (CCYYMMDD) into GDTV-SERIAL-RESULT,
006500*    an approximate Julian day count good enough for the date
006600*    comparisons this batch performs (aging and due-date checks
006700*    only - no calendar arithmetic crosses the 1582 cutover).
006800     MOVE W-GDTV-DATE-ARG       TO GDTV-DATE-TO-CHECK.
006900     DIVIDE GDTV-CHECK-CCYY BY 4 GIVING GDTV-DUMMY-QUO
007000            REMAINDER GDTV-LEAP-YEAR-REMAINDER.
007100     MOVE "N" TO W-GDTV-LEAP-YEAR-FLAG.
007200     IF GDTV-LEAP-YEAR-REMAINDER EQUAL ZERO
007300        MOVE "Y" TO W-GDTV-LEAP-YEAR-FLAG
007400     END-IF.
007500     COMPUTE GDTV-SERIAL-RESULT =
007600             (GDTV-CHECK-CCYY * 365)
007700           + (GDTV-CHECK-CCYY / 4)
007800           + GDTV-TABLE-DAYS-IN-MONTH (GDTV-CHECK-MM)
007900           + GDTV-CHECK-DD.
008000     IF GDTV-IS-LEAP-YEAR AND GDTV-CHECK-MM > 2
008100        ADD 1 TO GDTV-SERIAL-RESULT
008200     END-IF.
008300 8160-EXIT.
008400     EXIT.
