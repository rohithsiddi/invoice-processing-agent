000100*****************************************************************
000200* WSAPCON.CBL
000300* Working-storage copybook - run constants, thresholds and
000400* run-control-total counters for the invoice processing batch.
000500*****************************************************************
000600* DATE-WRITTEN.  03/11/1996.
000700*-----------------------------------------------------------------
000800* CHANGE LOG
000900*   03/11/1996  RJM  ORIGINAL COPYBOOK FOR AP3000 PROJECT.
001000*   07/02/1996  RJM  ADDED PO AMOUNT TOLERANCE CONSTANT.
001100*   11/14/1997  DKS  ADDED VARIANCE TOLERANCE PERCENT.
001200*   02/09/1998  DKS  ADDED WS-RUN-TOTALS GROUP FOR CONTROL REPORT.
001300*   09/30/1999  LTF  Y2K - WIDENED RUN-DATE TO CCYYMMDD, 4-DIGIT
001400*                    YEAR THROUGHOUT; RETIRED 2-DIGIT YEAR FIELDS.
001500*   04/18/2001  LTF  ADDED WS-NEXT-TXN-SEQ FOR ERP-TXN-ID MINTING.
001600*   08/22/2003  BCP  ADDED CATEGORY-TOTALS TABLE FOR REPORT BREAK.
001700*   03/15/2004  BCP  ADDED UPPER/LOWER ALPHABET PAIR, TICKET
001800*                    AP-0358 (INSPECT ... CONVERTING REPLACES THE
001900*                    COMPILER'S UPPER-CASE FUNCTION, WHICH IS NOT
002000*                    SUPPORTED ON THE PRODUCTION COMPILER HERE).
002100*-----------------------------------------------------------------
002200*
002300 01  WS-AP-CONSTANTS.
002400     05  WC-MATCH-THRESHOLD          PIC 9V99      VALUE 0.85.
002500     05  WC-AMOUNT-TOLERANCE-PCT     PIC 99V9      VALUE 05.0.
002600     05  WC-PO-AMOUNT-TOLERANCE-PCT  PIC 99V9      VALUE 10.0.
002700     05  WC-MAX-INVOICE-TOTAL        PIC S9(7)V99  VALUE
002800                                                   1000000.00.
002900     05  WC-MAX-INVOICE-AGE-DAYS     PIC S9(5) COMP VALUE 730.
003000     05  WC-DEFAULT-CREDIT-LIMIT     PIC S9(7)V99  VALUE
003100                                                     50000.00.
003200     05  WC-HEADER-TOLERANCE         PIC 9V99      VALUE 0.02.
003300     05  WC-LINE-TOLERANCE           PIC 9V99      VALUE 0.01.
003400     05  WC-BALANCE-TOLERANCE        PIC 9V99      VALUE 0.01.
003500     05  WC-PERFECT-TOLERANCE        PIC 9V99      VALUE 0.01.
003600     05  WC-AP-ACCOUNT-CODE          PIC X(4)      VALUE "2000".
003700     05  WC-AP-ACCOUNT-NAME          PIC X(30)     VALUE
003800         "Accounts Payable".
003900     05  WC-TAX-ACCOUNT-CODE         PIC X(4)      VALUE "2200".
004000     05  WC-TAX-ACCOUNT-NAME         PIC X(30)     VALUE
004100         "Tax Payable".
004200     05  WC-ACCT-PROFESSIONAL        PIC X(4)      VALUE "6100".
004300     05  WC-ACCT-SOFTWARE            PIC X(4)      VALUE "6200".
004400     05  WC-ACCT-MATERIALS           PIC X(4)      VALUE "5000".
004500     05  WC-ACCT-GENERAL             PIC X(4)      VALUE "6000".
004600     05  WC-NOTIFY-RECIPIENT         PIC X(12)     VALUE
004700         "AP-MANAGER".
004800     05  WC-LOWER-ALPHABET           PIC X(26)     VALUE
004900         "abcdefghijklmnopqrstuvwxyz".
005000     05  WC-UPPER-ALPHABET           PIC X(26)     VALUE
005100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005200     05  FILLER                      PIC X(09)     VALUE SPACES.
005300*
005400 01  WS-RUN-DATE.
005500     05  WS-RUN-DATE-CCYYMMDD        PIC 9(8) COMP.
005550     05  FILLER                      PIC X(04)     VALUE SPACES.
005600*
005700 01  WS-NEXT-TXN-SEQ                 PIC 9(8) COMP-3 VALUE 0.
005800 01  WS-NEXT-CHKPT-SEQ               PIC 9(5) COMP   VALUE 0.
005900*
006000 01  WS-RUN-TOTALS.
006100     05  RT-INVOICES-READ            PIC S9(7) COMP  VALUE 0.
006200     05  RT-INVOICES-VALID           PIC S9(7) COMP  VALUE 0.
006300     05  RT-INVOICES-INVALID         PIC S9(7) COMP  VALUE 0.
006400     05  RT-MATCHED-COUNT            PIC S9(7) COMP  VALUE 0.
006500     05  RT-MATCH-FAILED-COUNT       PIC S9(7) COMP  VALUE 0.
006600     05  RT-AUTO-APPROVED-COUNT      PIC S9(7) COMP  VALUE 0.
006700     05  RT-HUMAN-APPROVED-COUNT     PIC S9(7) COMP  VALUE 0.
006800     05  RT-REJECTED-COUNT           PIC S9(7) COMP  VALUE 0.
006900     05  RT-PENDING-REVIEW-COUNT     PIC S9(7) COMP  VALUE 0.
007000     05  RT-POSTED-COUNT             PIC S9(7) COMP  VALUE 0.
007100     05  RT-TOTAL-DEBIT-AMOUNT       PIC S9(9)V99    VALUE 0.
007200     05  RT-TOTAL-CREDIT-AMOUNT      PIC S9(9)V99    VALUE 0.
007300     05  FILLER                      PIC X(06)       VALUE SPACES.
007400*
007500 01  WS-CATEGORY-TOTALS-TABLE.
007600     05  CT-CATEGORY-ENTRY OCCURS 4 TIMES
007700                            INDEXED BY CT-IDX.
007800         10  CT-CATEGORY-NAME        PIC X(20).
007900         10  CT-INVOICE-COUNT        PIC S9(5) COMP VALUE 0.
008000         10  CT-INVOICE-AMOUNT       PIC S9(9)V99   VALUE 0.
008050         10  FILLER                  PIC X(05)      VALUE SPACES.
