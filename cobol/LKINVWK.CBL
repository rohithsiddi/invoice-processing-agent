000100*****************************************************************
000200* LKINVWK.CBL
000300* Linkage/working copybook - structured invoice record (header
000400* plus up to 10 line items).  COPY'd into the LINKAGE SECTION of
000500* the two worker programs and into the WORKING-STORAGE SECTION of
000600* the driver, so the three programs share one record shape.
000700*****************************************************************
000800* DATE-WRITTEN.  02/05/1996.
000900*-----------------------------------------------------------------
001000* CHANGE LOG
001100*   02/05/1996  RJM  ORIGINAL COPYBOOK FOR AP3000 PROJECT (CARRIES
001200*                    THE PARSED INVOICE BETWEEN THE THREE PROGRAMS
001300*                    OF THE INVOICE PROCESSING BATCH).
001400*   07/02/1996  RJM  ADDED LI-LINE-ITEM TABLE, OCCURS 10.
001500*   11/14/1997  DKS  ADDED LI-INVOICE-TYPE FOR THE CLASSIFIER.
001600*   09/30/1999  LTF  Y2K - DATES WIDENED TO 9(8) CCYYMMDD.
001700*-----------------------------------------------------------------
001800*
001900 01  LK-INVOICE-WORK-RECORD.
002000     05  LI-INVOICE-ID                PIC X(20).
002100     05  LI-VENDOR-NAME                PIC X(30).
002200     05  LI-INVOICE-NUMBER              PIC X(15).
002300     05  LI-INVOICE-DATE                PIC 9(8).
002400     05  LI-DUE-DATE                    PIC 9(8).
002500     05  LI-SUBTOTAL                    PIC S9(7)V99.
002600     05  LI-TAX-AMOUNT                  PIC S9(7)V99.
002700     05  LI-TOTAL-AMOUNT                PIC S9(7)V99.
002800     05  LI-LINE-COUNT                  PIC 9(2).
002900     05  LI-TAX-ID                      PIC X(10).
003000     05  FILLER REDEFINES LI-TAX-ID.
003100         10  LI-TAX-ID-PREFIX           PIC X(02).
003200         10  LI-TAX-ID-DASH             PIC X(01).
003300         10  LI-TAX-ID-SUFFIX           PIC X(07).
003400     05  LI-INVOICE-TYPE                PIC X(12).
003500     05  LI-LINE-ITEM OCCURS 10 TIMES
003600                       INDEXED BY LI-IDX.
003700         10  LI-ITEM-DESCRIPTION        PIC X(30).
003800         10  LI-ITEM-QUANTITY           PIC S9(5).
003900         10  LI-ITEM-UNIT-PRICE         PIC S9(5)V99.
004000         10  LI-ITEM-AMOUNT             PIC S9(7)V99.
004100     05  FILLER                         PIC X(08).
