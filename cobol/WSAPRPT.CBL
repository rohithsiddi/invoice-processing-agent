000100*****************************************************************
000200* WSAPRPT.CBL
000300* Working-storage to be used by PLAPRPT.CBL - the print-image
000400* records, page-control switches and category-total display
000500* fields for the INVOICE PROCESSING REGISTER.  Adapted from the
000600* TITLE/HEADING/DETAIL/CONTROL-BREAK print-line layout in
000700* deductibles-report.cob, widened to a 132-column print image.
000800*****************************************************************
000900* DATE-WRITTEN.  07/16/1996.
001000*-----------------------------------------------------------------
001100* CHANGE LOG
001200*   07/16/1996  RJM  ORIGINAL COPYBOOK (ADAPTED FROM THE
001250*                    DEDUCTIBLE REPORT'S TITLE/HEADING-1/
001300*                    HEADING-2/DETAIL-1 PRINT-LINE GROUPS).
001500*   01/09/1997  RJM  ADDED RW-CATEGORY-TOTAL-LINE FOR THE VENDOR-
001600*                    CATEGORY CONTROL BREAK.
001700*   11/14/1997  DKS  ADDED RW-TOTALS-LINE, REUSED FOR EVERY RUN
001800*                    CONTROL TOTAL PRINTED AT END OF REPORT.
001900*   09/30/1999  LTF  Y2K - RT-RUN-DATE-DISPLAY NOW CARRIES A FULL
002000*                    4-DIGIT YEAR.
002100*   04/05/2000  LTF  ADDED W-RW-RUN-DATE-DISP/REDEFINES TO FORMAT
002200*                    THE COMP RUN DATE FOR THE PAGE HEADING.
002250*   10/06/2004  BCP  RF-TOTALS-VALUE WAS ONLY X(15) - TOO NARROW
002260*                    FOR THE 19-CHARACTER RW-EDIT-AMOUNT-SUM EDIT,
002270*                    TRUNCATING THE CENTS ON THE DEBIT/CREDIT RUN
002280*                    TOTALS.  WIDENED TO X(19), TICKET AP-0366.
002300*-----------------------------------------------------------------
002400*
002500 01  RW-TITLE-LINE.
002600     05  FILLER                      PIC X(10) VALUE SPACES.
002700     05  RT-RUN-DATE-DISPLAY         PIC X(10).
002800     05  FILLER                      PIC X(10) VALUE SPACES.
002900     05  FILLER                      PIC X(28) VALUE
003000             "INVOICE PROCESSING REGISTER".
003100     05  FILLER                      PIC X(10) VALUE SPACES.
003200     05  FILLER                      PIC X(05) VALUE "PAGE:".
003300     05  RT-PAGE-NUMBER               PIC ZZZ9.
003400     05  FILLER                      PIC X(55) VALUE SPACES.
003500*
003600 01  RW-HEADING-1.
003700     05  FILLER                      PIC X(20) VALUE "INVOICE ID".
003800     05  FILLER                      PIC X(01) VALUE SPACE.
003900     05  FILLER                      PIC X(15) VALUE "INV-NUMBER".
004000     05  FILLER                      PIC X(01) VALUE SPACE.
004100     05  FILLER                     PIC X(18) VALUE "VENDOR NAME".
004200     05  FILLER                      PIC X(01) VALUE SPACE.
004300     05  FILLER                      PIC X(10) VALUE "TYPE".
004400     05  FILLER                      PIC X(01) VALUE SPACE.
004500     05  FILLER                      PIC X(01) VALUE "V".
004600     05  FILLER                      PIC X(01) VALUE SPACE.
004700     05  FILLER                      PIC X(03) VALUE "ERR".
004800     05  FILLER                      PIC X(01) VALUE SPACE.
004900     05  FILLER                      PIC X(04) VALUE "SCOR".
005000     05  FILLER                      PIC X(01) VALUE SPACE.
005100     05  FILLER                      PIC X(08) VALUE "RESULT".
005200     05  FILLER                      PIC X(01) VALUE SPACE.
005300     05  FILLER                     PIC X(14) VALUE "APPR-STATUS".
005400     05  FILLER                      PIC X(01) VALUE SPACE.
005500     05  FILLER                      PIC X(08) VALUE "POSTING".
005600     05  FILLER                      PIC X(01) VALUE SPACE.
005700     05  FILLER                      PIC X(11) VALUE "TOTAL AMT".
005800     05  FILLER                      PIC X(10) VALUE SPACES.
005900*
006000 01  RW-HEADING-2.
006100     05  FILLER                      PIC X(20) VALUE ALL "=".
006200     05  FILLER                      PIC X(01) VALUE SPACE.
006300     05  FILLER                      PIC X(15) VALUE ALL "=".
006400     05  FILLER                      PIC X(01) VALUE SPACE.
006500     05  FILLER                      PIC X(18) VALUE ALL "=".
006600     05  FILLER                      PIC X(01) VALUE SPACE.
006700     05  FILLER                      PIC X(10) VALUE ALL "=".
006800     05  FILLER                      PIC X(01) VALUE SPACE.
006900     05  FILLER                      PIC X(01) VALUE "=".
007000     05  FILLER                      PIC X(01) VALUE SPACE.
007100     05  FILLER                      PIC X(03) VALUE ALL "=".
007200     05  FILLER                      PIC X(01) VALUE SPACE.
007300     05  FILLER                      PIC X(04) VALUE ALL "=".
007400     05  FILLER                      PIC X(01) VALUE SPACE.
007500     05  FILLER                      PIC X(08) VALUE ALL "=".
007600     05  FILLER                      PIC X(01) VALUE SPACE.
007700     05  FILLER                      PIC X(14) VALUE ALL "=".
007800     05  FILLER                      PIC X(01) VALUE SPACE.
007900     05  FILLER                      PIC X(08) VALUE ALL "=".
008000     05  FILLER                      PIC X(01) VALUE SPACE.
008100     05  FILLER                      PIC X(11) VALUE ALL "=".
008200     05  FILLER                      PIC X(10) VALUE SPACES.
008300*
008400 01  RW-DETAIL-LINE.
008500     05  RD-INVOICE-ID                PIC X(20).
008600     05  FILLER                       PIC X(01) VALUE SPACE.
008700     05  RD-INVOICE-NUMBER            PIC X(15).
008800     05  FILLER                       PIC X(01) VALUE SPACE.
008900     05  RD-VENDOR-NAME                PIC X(18).
009000     05  FILLER                       PIC X(01) VALUE SPACE.
009100     05  RD-INVOICE-TYPE               PIC X(10).
009200     05  FILLER                       PIC X(01) VALUE SPACE.
009300     05  RD-VALID-FLAG                 PIC X(01).
009400     05  FILLER                       PIC X(01) VALUE SPACE.
009500     05  RD-ERROR-COUNT                PIC ZZ9.
009600     05  FILLER                       PIC X(01) VALUE SPACE.
009700     05  RD-MATCH-SCORE                PIC 9.99.
009800     05  FILLER                       PIC X(01) VALUE SPACE.
009900     05  RD-MATCH-RESULT               PIC X(08).
010000     05  FILLER                       PIC X(01) VALUE SPACE.
010100     05  RD-APPROVAL-STATUS            PIC X(14).
010200     05  FILLER                       PIC X(01) VALUE SPACE.
010300     05  RD-POSTING-STATUS             PIC X(08).
010400     05  FILLER                       PIC X(01) VALUE SPACE.
010500     05  RD-TOTAL-AMOUNT               PIC ZZZ,ZZ9.99-.
010600     05  FILLER                       PIC X(10) VALUE SPACES.
010700*
010800 01  RW-CATEGORY-TOTAL-LINE.
010900     05  FILLER                       PIC X(10) VALUE SPACES.
011000     05  RC-CATEGORY-NAME             PIC X(20).
011100     05  FILLER                       PIC X(05) VALUE SPACES.
011200     05  FILLER                       PIC X(07) VALUE "COUNT: ".
011300     05  RC-CATEGORY-COUNT            PIC ZZZ9.
011400     05  FILLER                       PIC X(05) VALUE SPACES.
011500     05  FILLER                       PIC X(08) VALUE "AMOUNT: ".
011600     05  RC-CATEGORY-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99-.
011700     05  FILLER                       PIC X(61) VALUE SPACES.
011800*
011900 01  RW-TOTALS-LINE.
012000     05  FILLER                       PIC X(10) VALUE SPACES.
012100     05  RF-TOTALS-LABEL              PIC X(40).
012200     05  FILLER                       PIC X(05) VALUE SPACES.
012300     05  RF-TOTALS-VALUE              PIC X(19).
012400     05  FILLER                       PIC X(58) VALUE SPACES.
012500*
012600 01  W-RW-PRINTED-LINES                PIC 99.
012700     88  RW-PAGE-FULL                 VALUE 55 THRU 99.
012800*
012900 01  W-RW-PAGE-NUMBER                  PIC S9(4) COMP VALUE 0.
013000*
013100 01  RW-EDIT-COUNT                     PIC ZZZ,ZZ9.
013200 01  RW-EDIT-AMOUNT                    PIC ZZZ,ZZZ,ZZ9.99-.
013300 01  RW-EDIT-AMOUNT-SUM                PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
013400 01  W-RW-BALANCE-DIFF                 PIC S9(9)V99.
013500*
013600 01  W-RW-RUN-DATE-DISP                PIC 9(8).
013700 01  FILLER REDEFINES W-RW-RUN-DATE-DISP.
013800     05  W-RW-RUN-CCYY                PIC 9(4).
013900     05  W-RW-RUN-MM                  PIC 99.
014000     05  W-RW-RUN-DD                  PIC 99.
