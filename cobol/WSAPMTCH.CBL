000100*****************************************************************
000200* WSAPMTCH.CBL
000300* Working-storage scratch area for PLAPMTCH.CBL - candidate-PO
000400* scan pointers, per-candidate and best-so-far score components,
000500* and the item-matched flag table used while scoring line items.
000600*****************************************************************
000700* DATE-WRITTEN.  01/09/1997.
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000*   01/09/1997  RJM  ORIGINAL COPYBOOK FOR AP3000 PROJECT, SPLIT
001100*                    OUT OF WSAPCON.CBL ONCE THE MATCHER GREW ITS
001200*                    OWN BEST-CANDIDATE BOOKKEEPING.
001300*   06/20/1998  DKS  ADDED W8-ITEM-USED-FLAG TABLE, TICKET AP-0117
001400*                    (AN INVOICE LINE WAS MATCHING THE SAME PO
001500*                    LINE TWICE AND INFLATING THE ITEMS SCORE).
001600*   03/02/2001  BCP  ADDED W8-PAUSE-REASON-WORK FOR CHECKPOINTER.
001700*   03/15/2004  BCP  ADDED W8-INV-ITEM-UPPER/W8-PO-ITEM-UPPER
001750*                    SCRATCH TABLES, TICKET AP-0358 (REPLACES THE
001800*                    UPPER-CASE FUNCTION CALL WITH INSPECT ...
001850*                    CONVERTING).
002000*-----------------------------------------------------------------
002100*
002200 01  W8-MATCH-WORK-AREA.
002300     05  W8-SEARCH-VENDOR             PIC X(30).
002400     05  W8-PO-SCAN-IDX               PIC S9(5) COMP.
002500     05  W8-ANY-CANDIDATE-FLAG        PIC X(01).
002600         88  W8-CANDIDATE-WAS-FOUND   VALUE "Y".
002700     05  W8-I                         PIC S9(3) COMP.
002800     05  W8-J                         PIC S9(3) COMP.
002850     05  FILLER                       PIC X(05).
002900*
003000 01  W8-CANDIDATE-SCORE-AREA.
003100     05  W8-CAND-PO-IDX               PIC S9(5) COMP.
003200     05  W8-CAND-SCORE                PIC 9V99.
003300     05  W8-CAND-VENDOR-PART          PIC 9V99.
003400     05  W8-CAND-AMOUNT-PART          PIC 9V99.
003500     05  W8-CAND-ITEMS-PART           PIC 9V99.
003600     05  W8-CAND-VENDOR-MATCH         PIC X(01).
003700     05  W8-CAND-AMOUNT-MATCH         PIC X(01).
003800     05  W8-CAND-AMOUNT-DIFF          PIC S9(7)V99.
003900     05  W8-CAND-AMOUNT-DIFF-PCT      PIC S9(3)V9.
004000     05  W8-CAND-ITEMS-MATCHED        PIC 9(02) COMP-3.
004100     05  W8-CAND-ITEMS-TOTAL          PIC 9(02) COMP-3.
004200     05  W8-ITEM-USED-FLAG OCCURS 10 TIMES
004300                           PIC X(01).
004400     05  W8-INV-ITEM-UPPER OCCURS 10 TIMES
004500                           PIC X(30).
004600     05  W8-PO-ITEM-UPPER  OCCURS 10 TIMES
004700                           PIC X(30).
004750     05  FILLER                       PIC X(05).
004800*
004900 01  W8-BEST-SCORE-AREA.
005000     05  W8-BEST-PO-IDX               PIC S9(5) COMP VALUE ZERO.
005100     05  W8-BEST-SCORE                PIC 9V99 VALUE ZERO.
005200     05  W8-BEST-VENDOR-MATCH         PIC X(01).
005300     05  W8-BEST-AMOUNT-MATCH         PIC X(01).
005400     05  W8-BEST-AMOUNT-DIFF          PIC S9(7)V99.
005500     05  W8-BEST-AMOUNT-DIFF-PCT      PIC S9(3)V9.
005600     05  W8-BEST-ITEMS-MATCHED        PIC 9(02) COMP-3.
005700     05  W8-BEST-ITEMS-TOTAL          PIC 9(02) COMP-3.
005750     05  FILLER                       PIC X(05).
005800*
005900 01  W8-PAUSE-REASON-WORK.
006000     05  W8-PAUSE-AMOUNT-CLAUSE       PIC X(40).
006100     05  W8-PAUSE-ITEMS-CLAUSE        PIC X(30).
006200     05  W8-PAUSE-SCORE-CLAUSE        PIC X(30).
006300     05  W8-PAUSE-AMT-DISPLAY         PIC ZZZ,ZZ9.99.
006400     05  W8-PAUSE-PCT-DISPLAY         PIC ZZ9.9.
006500     05  W8-PAUSE-SCORE-DISPLAY       PIC 9.99.
006550     05  FILLER                       PIC X(05).
