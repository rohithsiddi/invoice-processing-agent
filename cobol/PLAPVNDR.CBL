000100*****************************************************************
000200* PLAPVNDR.CBL
000300* Procedure library - vendor enrichment.  COPY'd at the end of
000400* the PROCEDURE DIVISION of invoice-intake-validate.cob.  Looks
000500* the invoice's vendor name up in TB-VENDOR-TABLE (a SEARCH ALL
000600* binary search, not a keyed READ - see WSAPTBL.CBL) after
000700* normalizing it (collapse double blanks, spell out CORP./INC./
000800* LTD.) and, when the vendor master itself carries no category,
000900* derives one by scanning the vendor's own name for keywords.
001000*****************************************************************
001100* DATE-WRITTEN.  07/02/1996.
001200*-----------------------------------------------------------------
001300* CHANGE LOG
001400*   07/02/1996  RJM  ORIGINAL LIBRARY, ADAPTED FROM THE VENDOR
001500*                    LOOKUP IN VENDOR-MAINTENANCE AND THE TWO-
001600*                    CHARACTER TABLE CHECK IN STATE-CODE-MAINT.
001700*   01/09/1997  RJM  ADDED 7310-DERIVE-CATEGORY KEYWORD SCAN.
001800*   11/14/1997  DKS  NORMALIZE NOW UPPERCASES AND TRIMS TRAILING
001900*                    SPACE BEFORE THE SEARCH ALL, REQUEST AP-0062
002000*                    (VENDOR NAMES WERE FAILING TO MATCH ON CASE).
002100*   09/30/1999  LTF  Y2K - NO DATE FIELDS IN THIS LIBRARY.
002200*   02/11/1998  DKS  NORMALIZE NOW COLLAPSES DOUBLE BLANKS AND
002300*                    SPELLS OUT CORP./INC./LTD. IN FULL, REQUEST
002400*                    AP-0104, SO THE SEARCH KEY MATCHES THE FULLY
002500*                    SPELLED NAME CARRIED ON THE VENDOR MASTER.
002600*   03/15/2004  BCP  7300-DERIVE-CATEGORY NOW SCANS THE VENDOR'S
002700*                    OWN NAME, NOT THE LINE-ITEM DESCRIPTIONS, AND
002800*                    TESTS EACH KEYWORD ANYWHERE IN THE NAME (NOT
002900*                    JUST A LEADING MATCH) VIA INSPECT TALLYING,
003000*                    TICKET AP-0358.
003050*   10/06/2004  BCP  7200-DEFAULT-VENDOR-FIELDS WAS BLANKING
003060*                    LR-VENDOR-ID AND MOVING "N" TO LR-VENDOR-
003070*                    APPROVED-FLAG FOR A NOT-FOUND VENDOR - THE
003080*                    OPPOSITE OF THE REQUIRED DEFAULT, SO THE
003090*                    APPROVAL CASCADE FORCE-REJECTED EVERY SUCH
003095*                    INVOICE.  NOW DERIVES LR-VENDOR-ID FROM THE
003097*                    NORMALIZED NAME AND DEFAULTS THE FLAG TO
003098*                    "Y", TICKET AP-0371.
003100*-----------------------------------------------------------------
003200*
003300 7000-ENRICH-FROM-VENDOR-MASTER.
003400     MOVE "N"                    TO LR-VENDOR-FOUND-FLAG
003500     PERFORM 7050-NORMALIZE-NAME
003600     SET TB-VND-IDX TO 1
003700     SEARCH ALL TB-VENDOR-ENTRY
003800         AT END
003900             PERFORM 7200-DEFAULT-VENDOR-FIELDS
004000         WHEN TB-VENDOR-NAME-KEY (TB-VND-IDX) = W7-SEARCH-NAME
004100             PERFORM 7100-FILL-VENDOR-FIELDS
004200     END-SEARCH
004300     PERFORM 7300-DERIVE-CATEGORY THRU 7300-EXIT
004400     .
004500 7000-EXIT.
004600     EXIT.
004700*
004800*  NORMALIZE-NAME builds the SEARCH ALL key the same way the
004900*  vendor master's own name was normalized when it was loaded -
005000*  upper case, single blanks only, abbreviations spelled in full.
005100 7050-NORMALIZE-NAME.
005200     MOVE LI-VENDOR-NAME          TO W7-SEARCH-NAME
005300     INSPECT W7-SEARCH-NAME
005400         CONVERTING WC-LOWER-ALPHABET
005500                 TO WC-UPPER-ALPHABET
005600     PERFORM 7060-COLLAPSE-BLANKS THRU 7060-EXIT
005700     PERFORM 7070-EXPAND-ABBREVIATION THRU 7070-EXIT
005800     MOVE W7-COLLAPSED-NAME       TO W7-SEARCH-NAME
005900     .
006000 7050-EXIT.
006100     EXIT.
006200*
006300 7060-COLLAPSE-BLANKS.
006400     MOVE SPACES                 TO W7-COLLAPSED-NAME
006500     MOVE 1                      TO W7-OUT-IDX
006600     MOVE "N"                    TO W7-PREV-SPACE-FLAG
006700     PERFORM 7062-COPY-ONE-CHAR THRU 7062-EXIT
006800         VARYING W7-IN-IDX FROM 1 BY 1
006900         UNTIL W7-IN-IDX > 30
007000     .
007100 7060-EXIT.
007200     EXIT.
007300*
007400 7062-COPY-ONE-CHAR.
007500     MOVE "N"                    TO W7-SKIP-FLAG
007600     IF W7-SEARCH-NAME (W7-IN-IDX:1) = SPACE
007700         IF W7-PREV-SPACE-FLAG = "Y"
007800             MOVE "Y"             TO W7-SKIP-FLAG
007900         END-IF
008000         MOVE "Y"                 TO W7-PREV-SPACE-FLAG
008100     ELSE
008200         MOVE "N"                 TO W7-PREV-SPACE-FLAG
008300     END-IF
008400     IF W7-SKIP-FLAG = "Y" OR W7-OUT-IDX > 30
008500         GO TO 7062-EXIT
008600     END-IF
008700     MOVE W7-SEARCH-NAME (W7-IN-IDX:1)
008800                             TO W7-COLLAPSED-NAME (W7-OUT-IDX:1)
008900     ADD 1                       TO W7-OUT-IDX
009000     .
009100 7062-EXIT.
009200     EXIT.
009300*
009400*  EXPAND-ABBREVIATION spells out a trailing CORP./INC./LTD. on
009500*  the collapsed name - vendor masters carry the spelled-out form
009600*  so invoices keyed with the abbreviation still find their match.
009700 7070-EXPAND-ABBREVIATION.
009800     PERFORM 7075-FIND-TRIM-LENGTH THRU 7075-EXIT
009900     IF W7-TRIM-LEN < 5
010000         GO TO 7070-EXIT
010100     END-IF
010200     COMPUTE W7-SUFFIX-START = W7-TRIM-LEN - 4
010300     IF W7-COLLAPSED-NAME (W7-SUFFIX-START:5) = "CORP."
010400         COMPUTE W7-PREFIX-LEN = W7-SUFFIX-START - 1
010500         MOVE "CORPORATION"        TO W7-EXPANDED-SUFFIX
010600         PERFORM 7090-STRING-RESULT THRU 7090-EXIT
010700         GO TO 7070-EXIT
010800     END-IF
010900     IF W7-TRIM-LEN < 4
011000         GO TO 7070-EXIT
011100     END-IF
011200     COMPUTE W7-SUFFIX-START = W7-TRIM-LEN - 3
011300     IF W7-COLLAPSED-NAME (W7-SUFFIX-START:4) = "INC."
011400         COMPUTE W7-PREFIX-LEN = W7-SUFFIX-START - 1
011500         MOVE "INCORPORATED"       TO W7-EXPANDED-SUFFIX
011600         PERFORM 7090-STRING-RESULT THRU 7090-EXIT
011700         GO TO 7070-EXIT
011800     END-IF
011900     IF W7-COLLAPSED-NAME (W7-SUFFIX-START:4) = "LTD."
012000         COMPUTE W7-PREFIX-LEN = W7-SUFFIX-START - 1
012100         MOVE "LIMITED"            TO W7-EXPANDED-SUFFIX
012200         PERFORM 7090-STRING-RESULT THRU 7090-EXIT
012300     END-IF
012400     .
012500 7070-EXIT.
012600     EXIT.
012700*
012800 7075-FIND-TRIM-LENGTH.
012900     MOVE 30                     TO W7-TRIM-LEN
013000     MOVE "N"                    TO W7-TRIM-DONE-FLAG
013100     PERFORM 7076-TEST-TRAILING-CHAR THRU 7076-EXIT
013200         UNTIL W7-TRIM-LEN = 0 OR W7-TRIM-DONE-FLAG = "Y"
013300     .
013400 7075-EXIT.
013500     EXIT.
013600*
013700 7076-TEST-TRAILING-CHAR.
013800     IF W7-COLLAPSED-NAME (W7-TRIM-LEN:1) NOT = SPACE
013900         MOVE "Y"                 TO W7-TRIM-DONE-FLAG
014000         GO TO 7076-EXIT
014100     END-IF
014200     SUBTRACT 1                  FROM W7-TRIM-LEN
014300     .
014400 7076-EXIT.
014500     EXIT.
014600*
014700 7090-STRING-RESULT.
014800     MOVE SPACES                 TO W7-EXPANDED-NAME
014900     IF W7-PREFIX-LEN = 0
015000         MOVE W7-EXPANDED-SUFFIX  TO W7-EXPANDED-NAME
015100     ELSE
015200         STRING W7-COLLAPSED-NAME (1:W7-PREFIX-LEN)
015300                " "
015400                W7-EXPANDED-SUFFIX
015500             DELIMITED BY SIZE INTO W7-EXPANDED-NAME
015600     END-IF
015700     MOVE W7-EXPANDED-NAME        TO W7-COLLAPSED-NAME
015800     .
015900 7090-EXIT.
016000     EXIT.
016100*
016200 7100-FILL-VENDOR-FIELDS.
016300     MOVE "Y"                          TO LR-VENDOR-FOUND-FLAG
016400     MOVE TB-VENDOR-ID (TB-VND-IDX)    TO LR-VENDOR-ID
016500     MOVE TB-VENDOR-CATEGORY (TB-VND-IDX)
016600                                       TO LR-VENDOR-CATEGORY
016700     MOVE TB-VENDOR-APPROVED-FLAG (TB-VND-IDX)
016800                                       TO LR-VENDOR-APPROVED-FLAG
016900     MOVE TB-VENDOR-CREDIT-LIMIT (TB-VND-IDX)
017000                                       TO LR-VENDOR-CREDIT-LIMIT
017100     MOVE TB-VENDOR-TAX-ID (TB-VND-IDX)
017200                                       TO LR-VENDOR-TAX-ID
017300     .
017400 7100-EXIT.
017500     EXIT.
017600*
017650*  A VENDOR NOT CARRIED ON THE MASTER STILL HAS TO FLOW THROUGH
017660*  THE BATCH - THE FIRST 12 CHARACTERS OF THE NORMALIZED NAME
017670*  BECOME THE DERIVED VENDOR ID, AND THE INVOICE DEFAULTS TO
017680*  APPROVED AT THE STANDARD CREDIT LIMIT, REQUEST AP-0371.
017700 7200-DEFAULT-VENDOR-FIELDS.
017800     MOVE SPACES                      TO LR-VENDOR-CATEGORY
017900                                          LR-VENDOR-TAX-ID
018000     MOVE W7-SEARCH-NAME (1:12)       TO LR-VENDOR-ID
018100     MOVE "Y"                         TO LR-VENDOR-APPROVED-FLAG
018200     MOVE WC-DEFAULT-CREDIT-LIMIT     TO LR-VENDOR-CREDIT-LIMIT
018300     .
018400 7200-EXIT.
018500     EXIT.
018600*
018700*  DERIVE-CATEGORY only fires when the vendor master left the
018800*  category blank - it scans the (already normalized) vendor
018900*  name itself for the keyword groups below, first match wins.
019000 7300-DERIVE-CATEGORY.
019100     IF LR-VENDOR-CATEGORY NOT = SPACES
019200         GO TO 7300-EXIT
019300     END-IF
019400     MOVE SPACES                      TO W7-CATEGORY-WORK
019500     PERFORM 7310-TEST-TECHNOLOGY THRU 7310-EXIT
019600     IF W7-CATEGORY-WORK = SPACES
019700         PERFORM 7320-TEST-PROFESSIONAL THRU 7320-EXIT
019800     END-IF
019900     IF W7-CATEGORY-WORK = SPACES
020000         PERFORM 7330-TEST-SUPPLIES THRU 7330-EXIT
020100     END-IF
020200     IF W7-CATEGORY-WORK = SPACES
020300         MOVE "General"                TO W7-CATEGORY-WORK
020400     END-IF
020500     MOVE W7-CATEGORY-WORK             TO LR-VENDOR-CATEGORY
020600     .
020700 7300-EXIT.
020800     EXIT.
020900*
021000 7310-TEST-TECHNOLOGY.
021100     MOVE ZERO                        TO W7-KEYWORD-COUNT
021200     INSPECT W7-SEARCH-NAME TALLYING W7-KEYWORD-COUNT
021300         FOR ALL "TECH"
021400     IF W7-KEYWORD-COUNT = 0
021500         INSPECT W7-SEARCH-NAME TALLYING W7-KEYWORD-COUNT
021600             FOR ALL "SOFTWARE"
021700     END-IF
021800     IF W7-KEYWORD-COUNT = 0
021900         INSPECT W7-SEARCH-NAME TALLYING W7-KEYWORD-COUNT
022000             FOR ALL "DIGITAL"
022100     END-IF
022200     IF W7-KEYWORD-COUNT = 0
022300         INSPECT W7-SEARCH-NAME TALLYING W7-KEYWORD-COUNT
022400             FOR ALL "IT"
022500     END-IF
022600     IF W7-KEYWORD-COUNT > 0
022700         MOVE "Technology"             TO W7-CATEGORY-WORK
022800     END-IF
022900     .
023000 7310-EXIT.
023100     EXIT.
023200*
023300 7320-TEST-PROFESSIONAL.
023400     MOVE ZERO                        TO W7-KEYWORD-COUNT
023500     INSPECT W7-SEARCH-NAME TALLYING W7-KEYWORD-COUNT
023600         FOR ALL "CONSULT"
023700     IF W7-KEYWORD-COUNT = 0
023800         INSPECT W7-SEARCH-NAME TALLYING W7-KEYWORD-COUNT
023900             FOR ALL "ADVISORY"
024000     END-IF
024100     IF W7-KEYWORD-COUNT = 0
024200         INSPECT W7-SEARCH-NAME TALLYING W7-KEYWORD-COUNT
024300             FOR ALL "SERVICES"
024400     END-IF
024500     IF W7-KEYWORD-COUNT > 0
024600         MOVE "Professional Services"  TO W7-CATEGORY-WORK
024700     END-IF
024800     .
024900 7320-EXIT.
025000     EXIT.
025100*
025200 7330-TEST-SUPPLIES.
025300     MOVE ZERO                        TO W7-KEYWORD-COUNT
025400     INSPECT W7-SEARCH-NAME TALLYING W7-KEYWORD-COUNT
025500         FOR ALL "SUPPLY"
025600     IF W7-KEYWORD-COUNT = 0
025700         INSPECT W7-SEARCH-NAME TALLYING W7-KEYWORD-COUNT
025800             FOR ALL "MATERIALS"
025900     END-IF
026000     IF W7-KEYWORD-COUNT = 0
026100         INSPECT W7-SEARCH-NAME TALLYING W7-KEYWORD-COUNT
026200             FOR ALL "EQUIPMENT"
026300     END-IF
026400     IF W7-KEYWORD-COUNT > 0
026500         MOVE "Supplies"               TO W7-CATEGORY-WORK
026600     END-IF
026700     .
026800 7330-EXIT.
026900     EXIT.
