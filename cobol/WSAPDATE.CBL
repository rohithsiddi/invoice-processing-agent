000100*****************************************************************
000200* WSAPDATE.CBL
000300* Working-storage to be used by PLAPDATE.CBL - date serialization
000400* and date-compare scratch area for the invoice processing batch.
000500*****************************************************************
000600* DATE-WRITTEN.  03/11/1996.
000700*-----------------------------------------------------------------
000800* CHANGE LOG
000900*   03/11/1996  RJM  ORIGINAL COPYBOOK (ADAPTED FROM WSDATE.CBL,
001000*                    THE INTERACTIVE DATE-ENTRY WORKING STORAGE).
001100*   11/14/1997  DKS  ADDED GDTV-DAYS-BETWEEN FOR INVOICE AGING.
001200*   09/30/1999  LTF  Y2K - DATES CARRIED AS FULL CCYYMMDD; THE
001300*                    OLD TWO-DIGIT YEAR TABLE WAS RETIRED.
001400*   04/05/2000  LTF  ADDED SERIAL-DATE WORK AREA AND THE MONTH
001500*                    CUMULATIVE-DAYS TABLE FOR 8160-DATE-TO-
001600*                    SERIAL IN PLAPDATE.CBL.
001700*-----------------------------------------------------------------
001800*
001900* Variables passed in to PLAPDATE.CBL:
002000*    GDTV-DATE-TO-CHECK     --- date being validated, CCYYMMDD
002100*    GDTV-COMPARE-DATE      --- date it is checked against
002200* Variable returned:
002300*    GDTV-DAYS-BETWEEN      --- GDTV-DATE-TO-CHECK minus
002400*                               GDTV-COMPARE-DATE, in days
002500*
002600 01  GDTV-DATE-TO-CHECK              PIC 9(8).
002700 01  FILLER REDEFINES GDTV-DATE-TO-CHECK.
002800     05  GDTV-CHECK-CCYY             PIC 9(4).
002900     05  GDTV-CHECK-MM               PIC 99.
003000         88  GDTV-CHECK-MONTH-VALID  VALUE 1 THRU 12.
003100     05  GDTV-CHECK-DD               PIC 99.
003200*
003300 01  GDTV-COMPARE-DATE               PIC 9(8).
003400*
003500 01  GDTV-DAYS-BETWEEN               PIC S9(7) COMP.
003600*
003700 01  W-GDTV-DATE-ARG                 PIC 9(8).
003800*
003900 01  GDTV-SERIAL-WORK.
004000     05  GDTV-SERIAL-ONE             PIC S9(9) COMP.
004100     05  GDTV-SERIAL-TWO             PIC S9(9) COMP.
004200     05  GDTV-SERIAL-RESULT          PIC S9(9) COMP.
004300*
004400 01  GDTV-CUM-DAYS-BY-MONTH-NAMED.
004500     05  GDTV-CUM-JAN                PIC 9(3) VALUE 000.
004600     05  GDTV-CUM-FEB                PIC 9(3) VALUE 031.
004700     05  GDTV-CUM-MAR                PIC 9(3) VALUE 059.
004800     05  GDTV-CUM-APR                PIC 9(3) VALUE 090.
004900     05  GDTV-CUM-MAY                PIC 9(3) VALUE 120.
005000     05  GDTV-CUM-JUN                PIC 9(3) VALUE 151.
005100     05  GDTV-CUM-JUL                PIC 9(3) VALUE 181.
005200     05  GDTV-CUM-AUG                PIC 9(3) VALUE 212.
005300     05  GDTV-CUM-SEP                PIC 9(3) VALUE 243.
005400     05  GDTV-CUM-OCT                PIC 9(3) VALUE 273.
005500     05  GDTV-CUM-NOV                PIC 9(3) VALUE 304.
005600     05  GDTV-CUM-DEC                PIC 9(3) VALUE 334.
005700 01  FILLER REDEFINES GDTV-CUM-DAYS-BY-MONTH-NAMED.
005800     05  GDTV-TABLE-DAYS-IN-MONTH OCCURS 12 TIMES
005900                                   PIC 9(3).
006000*
006100 01  W-GDTV-LEAP-YEAR-FLAG            PIC X.
006200     88  GDTV-IS-LEAP-YEAR             VALUE "Y".
006300*
006400 77  GDTV-LEAP-YEAR-REMAINDER          PIC 999.
006500 77  GDTV-DUMMY-QUO                    PIC 9(8) COMP.
006600 77  GDTV-DUMMY                        PIC X.
