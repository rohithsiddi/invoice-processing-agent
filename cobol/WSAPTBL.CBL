000100*****************************************************************
000200* WSAPTBL.CBL
000300* Working-storage master tables - vendor, purchase order, human
000400* decision and invoice history.  Loaded once by the driver from
000500* VENDOR-MASTER/PO-MASTER/DECISION-FILE/HISTORY-FILE, kept in
000600* ascending key sequence, and passed BY REFERENCE to the two
000700* worker programs so PLAPVNDR.CBL and PLAPMTCH.CBL can SEARCH ALL
000800* them.  No indexed files are used for these lookups.
000900*****************************************************************
001000* DATE-WRITTEN.  02/19/1996.
001100*-----------------------------------------------------------------
001200* CHANGE LOG
001300*   02/19/1996  RJM  ORIGINAL COPYBOOK FOR AP3000 PROJECT.
001400*   07/02/1996  RJM  ADDED TB-PO-TABLE FOR THE MATCHER.
001500*   11/14/1997  DKS  ADDED TB-DECISION-TABLE FOR HITL-DECISION.
001600*   06/20/1998  DKS  ADDED TB-HISTORY-TABLE, DUPLICATE-INVOICE AND
001700*                    PRIOR-PAYMENT CHECKS MOVED OFF OF PAPER LOGS.
001800*   09/30/1999  LTF  Y2K - NONE OF THESE TABLES CARRY A DATE.
001900*   08/17/2003  BCP  ADDED TB-PO-TAX-AMOUNT SO THE RECONCILER
001950*                    CAN TELL A TAX DIFFERENCE FROM A GENUINE
001970*                    VARIANCE, AP-0341.
002100*-----------------------------------------------------------------
002200*
002300 01  WC-TABLE-COUNTS.
002400     05  WC-VENDOR-TABLE-COUNT          PIC S9(5) COMP.
002500     05  WC-PO-TABLE-COUNT              PIC S9(5) COMP.
002600     05  WC-DECISION-TABLE-COUNT        PIC S9(5) COMP.
002700     05  WC-HISTORY-TABLE-COUNT         PIC S9(5) COMP.
002750     05  FILLER                         PIC X(05).
002800*
002900 01  TB-VENDOR-TABLE.
003000     05  TB-VENDOR-ENTRY OCCURS 1 TO 500 TIMES
003100                         DEPENDING ON WC-VENDOR-TABLE-COUNT
003200                         ASCENDING KEY TB-VENDOR-NAME-KEY
003300                         INDEXED BY TB-VND-IDX.
003400         10  TB-VENDOR-NAME-KEY         PIC X(30).
003500         10  TB-VENDOR-ID               PIC X(12).
003600         10  TB-VENDOR-TAX-ID           PIC X(10).
003700         10  TB-VENDOR-CATEGORY         PIC X(20).
003800         10  TB-VENDOR-APPROVED-FLAG    PIC X(01).
003900         10  TB-VENDOR-CREDIT-LIMIT     PIC S9(7)V99.
004000         10  TB-VENDOR-PAYMENT-TERMS    PIC X(10).
004050         10  FILLER                     PIC X(05).
004100*
004200 01  TB-PO-TABLE.
004300     05  TB-PO-ENTRY OCCURS 1 TO 1000 TIMES
004400                     DEPENDING ON WC-PO-TABLE-COUNT
004500                     ASCENDING KEY TB-PO-VENDOR-KEY
004600                     INDEXED BY TB-PO-IDX.
004700         10  TB-PO-VENDOR-KEY           PIC X(30).
004800         10  TB-PO-NUMBER               PIC X(12).
004900         10  TB-PO-VENDOR-ID            PIC X(12).
005000         10  TB-PO-TAX-AMOUNT           PIC S9(7)V99.
005100         10  TB-PO-TOTAL-AMOUNT         PIC S9(7)V99.
005200         10  TB-PO-LINE-COUNT           PIC 9(02) COMP-3.
005300         10  TB-PO-LINE-ITEM OCCURS 10 TIMES.
005400             15  TB-PO-ITEM-DESC        PIC X(30).
005500             15  TB-PO-ITEM-QTY         PIC S9(5).
005600             15  TB-PO-ITEM-PRICE       PIC S9(5)V99.
005700             15  TB-PO-ITEM-AMOUNT      PIC S9(7)V99.
005800         10  TB-PO-STATUS               PIC X(08).
005850         10  FILLER                     PIC X(05).
005900*
006000 01  TB-DECISION-TABLE.
006100     05  TB-DECISION-ENTRY OCCURS 1 TO 500 TIMES
006200                           DEPENDING ON WC-DECISION-TABLE-COUNT
006300                           ASCENDING KEY TB-DECISION-INV-KEY
006400                           INDEXED BY TB-DEC-IDX.
006500         10  TB-DECISION-INV-KEY        PIC X(20).
006600         10  TB-DECISION-CODE           PIC X(06).
006700         10  TB-DECISION-REVIEWER       PIC X(10).
006800         10  TB-DECISION-NOTES          PIC X(40).
006850         10  FILLER                     PIC X(05).
006900*
007000 01  TB-HISTORY-TABLE.
007100     05  TB-HISTORY-ENTRY OCCURS 1 TO 2000 TIMES
007200                          DEPENDING ON WC-HISTORY-TABLE-COUNT
007300                          ASCENDING KEY TB-HIST-INV-KEY
007400                          INDEXED BY TB-HIST-IDX.
007500         10  TB-HIST-INV-KEY            PIC X(20).
007600         10  TB-HIST-VENDOR-ID          PIC X(12).
007700         10  TB-HIST-FINAL-STATUS       PIC X(20).
007800         10  TB-HIST-TOTAL-AMOUNT       PIC S9(7)V99.
007850         10  FILLER                     PIC X(05).
