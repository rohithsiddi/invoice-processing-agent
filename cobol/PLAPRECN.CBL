000100*****************************************************************
000200* PLAPRECN.CBL
000300* Procedure library - reconciliation, approval, posting and
000400* notification.  COPY'd at the end of the PROCEDURE DIVISION of
000500* invoice-reconcile-post.cob.
000600*****************************************************************
000700* DATE-WRITTEN.  07/09/1996.
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000*   07/09/1996  RJM  ORIGINAL LIBRARY, ADAPTED FROM THE PAYMENT-
001100*                    CONFIRMATION/POSTING CHAIN IN PAY-SELECTED-
001200*                    VOUCHER (CONFIRM, ASSIGN NUMBER, STRING A
001300*                    RESULT MESSAGE, WRITE BACK).
001400*   01/09/1997  RJM  ADDED 9000-9190 RECONCILER PARAGRAPHS.
001500*   11/14/1997  DKS  ADDED 9200-APPROVAL-CASCADE.
001600*   06/20/1998  DKS  ADDED LINE-ITEM RECONCILIATION COUNTS.
001700*   09/30/1999  LTF  Y2K - NO DATE ARITHMETIC IN THIS LIBRARY.
001800*   04/18/2001  LTF  ADDED 9300-POST-JOURNAL-ENTRIES TXN-ID MINT.
001900*   03/02/2001  BCP  ADDED 9400-BUILD-NOTIFICATION.
002000*   08/17/2003  BCP  VARIANCE REASON NOW DISTINGUISHES A TAX-ONLY
002100*                    DIFFERENCE FROM A GENUINE OVER/UNDER-BILL,
002200*                    TICKET AP-0341.
002300*   03/15/2004  BCP  9020-DERIVE-EXPENSE-ACCOUNT NOW USES INSPECT
002400*                    TALLYING SO A KEYWORD ANYWHERE IN THE FIRST
002500*                    LINE ITEM'S DESCRIPTION IS FOUND, NOT JUST A
002600*                    LEADING MATCH, TICKET AP-0358.
002700*-----------------------------------------------------------------
002800*
002900 9000-RECONCILE-INVOICE.
003000     MOVE ZERO                    TO LR-JE-ENTRY-COUNT
003100     MOVE ZERO                    TO W9-TOTAL-DEBIT
003200     MOVE ZERO                    TO W9-TOTAL-CREDIT
003300     IF LR-MATCH-RESULT = "MATCHED"
003400         CONTINUE
003500     ELSE
003600         IF LR-HUMAN-DECISION = "ACCEPT"
003700             CONTINUE
003800         ELSE
003900             MOVE ZERO                    TO LR-RECON-VARIANCE-AMT
004000             MOVE "Y"                TO LR-RECON-WITHIN-TOL-FLAG
004100             MOVE "Reconciliation skipped - invoice not matched"
004200                 TO LR-RECON-VARIANCE-REASON
004300             GO TO 9000-EXIT
004400         END-IF
004500     END-IF
004600     PERFORM 9010-FIND-MATCHED-PO THRU 9010-EXIT
004700     PERFORM 9020-DERIVE-EXPENSE-ACCOUNT THRU 9020-EXIT
004800     PERFORM 9030-BUILD-JOURNAL-ENTRIES THRU 9030-EXIT
004900     PERFORM 9040-CALC-VARIANCE THRU 9040-EXIT
005000     PERFORM 9050-RECONCILE-LINE-ITEMS THRU 9050-EXIT
005100     .
005200 9000-EXIT.
005300     EXIT.
005400*
005500 9010-FIND-MATCHED-PO.
005600     MOVE "N"                     TO W9-PO-FOUND-AGAIN-FLAG
005700     MOVE ZERO                    TO W9-PO-IDX
005800     IF LR-PO-FOUND-FLAG NOT = "Y"
005900         GO TO 9010-EXIT
006000     END-IF
006100     PERFORM 9012-TEST-ONE-PO-NUMBER
006200         VARYING W9-I FROM 1 BY 1
006300         UNTIL W9-I > WC-PO-TABLE-COUNT
006400            OR W9-PO-FOUND-AGAIN-FLAG = "Y"
006500     .
006600 9010-EXIT.
006700     EXIT.
006800*
006900 9012-TEST-ONE-PO-NUMBER.
007000     IF TB-PO-NUMBER (W9-I) = LR-MATCHED-PO-NUMBER
007100         MOVE "Y"                 TO W9-PO-FOUND-AGAIN-FLAG
007200         MOVE W9-I                TO W9-PO-IDX
007300     END-IF
007400     .
007500 9012-EXIT.
007600     EXIT.
007700*
007800*  DERIVE-EXPENSE-ACCOUNT keys off the first line item's own
007900*  description - a keyword anywhere in it (not just a leading
008000*  match) picks the expense account, first match wins.
008100 9020-DERIVE-EXPENSE-ACCOUNT.
008200     MOVE SPACES                  TO W9-EXPENSE-DESC-UPPER
008300     IF LI-LINE-COUNT = ZERO
008400         MOVE WC-ACCT-GENERAL     TO LR-EXPENSE-ACCOUNT-CODE
008500         MOVE "General Expense"  TO LR-EXPENSE-ACCOUNT-NAME
008600         GO TO 9020-EXIT
008700     END-IF
008800     MOVE LI-ITEM-DESCRIPTION (1) TO W9-EXPENSE-DESC-UPPER
008900     INSPECT W9-EXPENSE-DESC-UPPER
009000         CONVERTING WC-LOWER-ALPHABET
009100                 TO WC-UPPER-ALPHABET
009200     MOVE ZERO                    TO W9-KEYWORD-COUNT
009300     INSPECT W9-EXPENSE-DESC-UPPER TALLYING W9-KEYWORD-COUNT
009400         FOR ALL "SERVICE"
009500     IF W9-KEYWORD-COUNT = 0
009600         INSPECT W9-EXPENSE-DESC-UPPER TALLYING W9-KEYWORD-COUNT
009700             FOR ALL "CONSULTING"
009800     END-IF
009900     IF W9-KEYWORD-COUNT = 0
010000         INSPECT W9-EXPENSE-DESC-UPPER TALLYING W9-KEYWORD-COUNT
010100             FOR ALL "PROFESSIONAL"
010200     END-IF
010300     IF W9-KEYWORD-COUNT > 0
010400        MOVE WC-ACCT-PROFESSIONAL    TO LR-EXPENSE-ACCOUNT-CODE
010500        MOVE "Professional Services Exp"
010550            TO LR-EXPENSE-ACCOUNT-NAME
010600         GO TO 9020-EXIT
010700     END-IF
010800     MOVE ZERO                    TO W9-KEYWORD-COUNT
010900     INSPECT W9-EXPENSE-DESC-UPPER TALLYING W9-KEYWORD-COUNT
011000         FOR ALL "SOFTWARE"
011100     IF W9-KEYWORD-COUNT = 0
011200         INSPECT W9-EXPENSE-DESC-UPPER TALLYING W9-KEYWORD-COUNT
011300             FOR ALL "LICENSE"
011400     END-IF
011500     IF W9-KEYWORD-COUNT = 0
011600         INSPECT W9-EXPENSE-DESC-UPPER TALLYING W9-KEYWORD-COUNT
011700             FOR ALL "SUBSCRIPTION"
011800     END-IF
011900     IF W9-KEYWORD-COUNT > 0
012000         MOVE WC-ACCT-SOFTWARE        TO LR-EXPENSE-ACCOUNT-CODE
012100         MOVE "Software & IT Expense" TO LR-EXPENSE-ACCOUNT-NAME
012200         GO TO 9020-EXIT
012300     END-IF
012400     MOVE ZERO                    TO W9-KEYWORD-COUNT
012500     INSPECT W9-EXPENSE-DESC-UPPER TALLYING W9-KEYWORD-COUNT
012600         FOR ALL "MATERIAL"
012700     IF W9-KEYWORD-COUNT = 0
012800         INSPECT W9-EXPENSE-DESC-UPPER TALLYING W9-KEYWORD-COUNT
012900             FOR ALL "SUPPLY"
013000     END-IF
013100     IF W9-KEYWORD-COUNT = 0
013200         INSPECT W9-EXPENSE-DESC-UPPER TALLYING W9-KEYWORD-COUNT
013300             FOR ALL "EQUIPMENT"
013400     END-IF
013500     IF W9-KEYWORD-COUNT > 0
013600        MOVE WC-ACCT-MATERIALS        TO LR-EXPENSE-ACCOUNT-CODE
013700        MOVE "Inventory/Materials"
013750            TO LR-EXPENSE-ACCOUNT-NAME
013800         GO TO 9020-EXIT
013900     END-IF
014000     MOVE WC-ACCT-GENERAL          TO LR-EXPENSE-ACCOUNT-CODE
014100     MOVE "General Expense"        TO LR-EXPENSE-ACCOUNT-NAME
014200     .
014300 9020-EXIT.
014400     EXIT.
014500*
014600 9030-BUILD-JOURNAL-ENTRIES.
014700     MOVE ZERO                    TO W9-JE-SEQ
014800     PERFORM 9032-ADD-EXPENSE-ENTRY THRU 9032-EXIT
014900     IF LI-TAX-AMOUNT > ZERO
015000         PERFORM 9034-ADD-TAX-ENTRY THRU 9034-EXIT
015100     END-IF
015200     PERFORM 9036-ADD-CREDIT-ENTRY THRU 9036-EXIT
015300     COMPUTE W9-BALANCE-DIFF = W9-TOTAL-DEBIT - W9-TOTAL-CREDIT
015400     IF W9-BALANCE-DIFF < 0
015500         COMPUTE W9-BALANCE-DIFF ROUNDED = W9-BALANCE-DIFF * -1
015600     END-IF
015700     .
015800 9030-EXIT.
015900     EXIT.
016000*
016100 9032-ADD-EXPENSE-ENTRY.
016200     ADD 1                         TO W9-JE-SEQ
016300     ADD 1                         TO LR-JE-ENTRY-COUNT
016400     SET LR-JE-IDX TO LR-JE-ENTRY-COUNT
016500     STRING "JE-" LI-INVOICE-NUMBER "-0" W9-JE-SEQ
016600         DELIMITED BY SIZE INTO LR-JE-ENTRY-ID (LR-JE-IDX)
016700    MOVE LR-EXPENSE-ACCOUNT-CODE
016720        TO LR-JE-ACCOUNT-CODE (LR-JE-IDX)
016800    MOVE LR-EXPENSE-ACCOUNT-NAME
016820        TO LR-JE-ACCOUNT-NAME (LR-JE-IDX)
016900     MOVE LI-SUBTOTAL              TO LR-JE-DEBIT (LR-JE-IDX)
017000     MOVE ZERO                     TO LR-JE-CREDIT (LR-JE-IDX)
017100     MOVE LI-INVOICE-NUMBER        TO LR-JE-REFERENCE (LR-JE-IDX)
017200     MOVE SPACES                   TO LR-JE-VENDOR (LR-JE-IDX)
017300     ADD LI-SUBTOTAL                TO W9-TOTAL-DEBIT
017400     .
017500 9032-EXIT.
017600     EXIT.
017700*
017800 9034-ADD-TAX-ENTRY.
017900     ADD 1                         TO W9-JE-SEQ
018000     ADD 1                         TO LR-JE-ENTRY-COUNT
018100     SET LR-JE-IDX TO LR-JE-ENTRY-COUNT
018200     STRING "JE-" LI-INVOICE-NUMBER "-0" W9-JE-SEQ
018300         DELIMITED BY SIZE INTO LR-JE-ENTRY-ID (LR-JE-IDX)
018400    MOVE WC-TAX-ACCOUNT-CODE
018420        TO LR-JE-ACCOUNT-CODE (LR-JE-IDX)
018500    MOVE WC-TAX-ACCOUNT-NAME
018520        TO LR-JE-ACCOUNT-NAME (LR-JE-IDX)
018600     MOVE LI-TAX-AMOUNT            TO LR-JE-DEBIT (LR-JE-IDX)
018700     MOVE ZERO                     TO LR-JE-CREDIT (LR-JE-IDX)
018800     MOVE LI-INVOICE-NUMBER        TO LR-JE-REFERENCE (LR-JE-IDX)
018900     MOVE SPACES                   TO LR-JE-VENDOR (LR-JE-IDX)
019000     ADD LI-TAX-AMOUNT              TO W9-TOTAL-DEBIT
019100     .
019200 9034-EXIT.
019300     EXIT.
019400*
019500 9036-ADD-CREDIT-ENTRY.
019600     ADD 1                         TO W9-JE-SEQ
019700     ADD 1                         TO LR-JE-ENTRY-COUNT
019800     SET LR-JE-IDX TO LR-JE-ENTRY-COUNT
019900     STRING "JE-" LI-INVOICE-NUMBER "-0" W9-JE-SEQ
020000         DELIMITED BY SIZE INTO LR-JE-ENTRY-ID (LR-JE-IDX)
020100    MOVE WC-AP-ACCOUNT-CODE
020120        TO LR-JE-ACCOUNT-CODE (LR-JE-IDX)
020200    MOVE WC-AP-ACCOUNT-NAME
020220        TO LR-JE-ACCOUNT-NAME (LR-JE-IDX)
020300     MOVE ZERO                     TO LR-JE-DEBIT (LR-JE-IDX)
020400     MOVE LI-TOTAL-AMOUNT          TO LR-JE-CREDIT (LR-JE-IDX)
020500     MOVE LI-INVOICE-NUMBER        TO LR-JE-REFERENCE (LR-JE-IDX)
020600     MOVE LI-VENDOR-NAME           TO LR-JE-VENDOR (LR-JE-IDX)
020700     ADD LI-TOTAL-AMOUNT            TO W9-TOTAL-CREDIT
020800     .
020900 9036-EXIT.
021000     EXIT.
021100*
021200 9040-CALC-VARIANCE.
021300     IF W9-PO-FOUND-AGAIN-FLAG NOT = "Y"
021400         MOVE ZERO                    TO LR-RECON-VARIANCE-AMT
021500         MOVE "Y"                     TO LR-RECON-WITHIN-TOL-FLAG
021600         MOVE "No PO - manual approval"
021700                                       TO LR-RECON-VARIANCE-REASON
021800         GO TO 9040-EXIT
021900     END-IF
022000     COMPUTE LR-RECON-VARIANCE-AMT =
022100             LI-TOTAL-AMOUNT - TB-PO-TOTAL-AMOUNT (W9-PO-IDX)
022200     MOVE LR-RECON-VARIANCE-AMT      TO W9-VARIANCE-ABS
022300     IF W9-VARIANCE-ABS < 0
022400         COMPUTE W9-VARIANCE-ABS ROUNDED = W9-VARIANCE-ABS * -1
022500     END-IF
022600     IF TB-PO-TOTAL-AMOUNT (W9-PO-IDX) = ZERO
022700         MOVE ZERO                    TO LR-RECON-VARIANCE-AMT
022800         MOVE "Y"                     TO LR-RECON-WITHIN-TOL-FLAG
022900     ELSE
023000         IF (W9-VARIANCE-ABS /
023020             TB-PO-TOTAL-AMOUNT (W9-PO-IDX)) * 100
023100                 NOT > WC-AMOUNT-TOLERANCE-PCT
023200             MOVE "Y"                 TO LR-RECON-WITHIN-TOL-FLAG
023300         ELSE
023400             MOVE "N"                 TO LR-RECON-WITHIN-TOL-FLAG
023500         END-IF
023600     END-IF
023700     PERFORM 9042-SET-VARIANCE-REASON THRU 9042-EXIT
023800     .
023900 9040-EXIT.
024000     EXIT.
024100*
024200 9042-SET-VARIANCE-REASON.
024300     IF W9-VARIANCE-ABS < WC-PERFECT-TOLERANCE
024400         MOVE "Perfect match"         TO LR-RECON-VARIANCE-REASON
024500         GO TO 9042-EXIT
024600     END-IF
024700     COMPUTE W9-TAX-DIFF-ABS =
024800             LR-RECON-VARIANCE-AMT
024900           - (LI-TAX-AMOUNT - TB-PO-TAX-AMOUNT (W9-PO-IDX))
025000     IF W9-TAX-DIFF-ABS < 0
025100         COMPUTE W9-TAX-DIFF-ABS ROUNDED = W9-TAX-DIFF-ABS * -1
025200     END-IF
025300     IF W9-TAX-DIFF-ABS < WC-PERFECT-TOLERANCE
025400         MOVE "Tax difference"        TO LR-RECON-VARIANCE-REASON
025500         GO TO 9042-EXIT
025600     END-IF
025700     MOVE W9-VARIANCE-ABS             TO W9-AMT-DISPLAY
025800     IF LR-RECON-VARIANCE-AMT > ZERO
025900         STRING "Invoice higher by $" W9-AMT-DISPLAY
026000             DELIMITED BY SIZE INTO LR-RECON-VARIANCE-REASON
026100     ELSE
026200         STRING "Invoice lower by $" W9-AMT-DISPLAY
026300             DELIMITED BY SIZE INTO LR-RECON-VARIANCE-REASON
026400     END-IF
026500     .
026600 9042-EXIT.
026700     EXIT.
026800*
026900 9050-RECONCILE-LINE-ITEMS.
027000     MOVE ZERO                    TO LR-RECON-ITEMS-MATCHED
027100     MOVE ZERO                    TO LR-RECON-ITEMS-UNMATCHED
027200     IF W9-PO-FOUND-AGAIN-FLAG NOT = "Y"
027300         GO TO 9050-EXIT
027400     END-IF
027500     PERFORM 9052-CLEAR-ITEM-FLAGS
027600         VARYING W9-J FROM 1 BY 1
027700         UNTIL W9-J > TB-PO-LINE-COUNT (W9-PO-IDX)
027800     PERFORM 9054-UPPERCASE-PO-ITEM
027900         VARYING W9-J FROM 1 BY 1
028000         UNTIL W9-J > TB-PO-LINE-COUNT (W9-PO-IDX)
028100     PERFORM 9056-UPPERCASE-INV-ITEM
028200         VARYING W9-I FROM 1 BY 1
028300         UNTIL W9-I > LI-LINE-COUNT
028400     PERFORM 9058-RECONCILE-ONE-ITEM THRU 9058-EXIT
028500         VARYING W9-I FROM 1 BY 1
028600         UNTIL W9-I > LI-LINE-COUNT
028700     COMPUTE LR-RECON-ITEMS-UNMATCHED =
028800             LI-LINE-COUNT - LR-RECON-ITEMS-MATCHED
028900     .
029000 9050-EXIT.
029100     EXIT.
029200*
029300 9052-CLEAR-ITEM-FLAGS.
029400     MOVE "N"                     TO W9-PO-ITEM-USED (W9-J)
029500     .
029600 9052-EXIT.
029700     EXIT.
029800*
029900 9054-UPPERCASE-PO-ITEM.
030000     MOVE TB-PO-ITEM-DESC (W9-PO-IDX, W9-J)
030100                                  TO W9-PO-ITEM-UPPER (W9-J)
030200     INSPECT W9-PO-ITEM-UPPER (W9-J)
030300         CONVERTING WC-LOWER-ALPHABET
030400                 TO WC-UPPER-ALPHABET
030500     .
030600 9054-EXIT.
030700     EXIT.
030800*
030900 9056-UPPERCASE-INV-ITEM.
031000     MOVE LI-ITEM-DESCRIPTION (W9-I) TO W9-INV-ITEM-UPPER (W9-I)
031100     INSPECT W9-INV-ITEM-UPPER (W9-I)
031200         CONVERTING WC-LOWER-ALPHABET
031300                 TO WC-UPPER-ALPHABET
031400     .
031500 9056-EXIT.
031600     EXIT.
031700*
031800 9058-RECONCILE-ONE-ITEM.
031900     MOVE ZERO                    TO W9-J
032000     PERFORM 9060-TEST-ONE-PO-ITEM THRU 9060-EXIT
032100         VARYING W9-J FROM 1 BY 1
032200         UNTIL W9-J > TB-PO-LINE-COUNT (W9-PO-IDX)
032300     .
032400 9058-EXIT.
032500     EXIT.
032600*
032700 9060-TEST-ONE-PO-ITEM.
032800     IF W9-PO-ITEM-USED (W9-J) = "Y"
032900         GO TO 9060-EXIT
033000     END-IF
033100     IF W9-INV-ITEM-UPPER (W9-I) NOT = W9-PO-ITEM-UPPER (W9-J)
033200         GO TO 9060-EXIT
033300     END-IF
033400     MOVE "Y"                     TO W9-PO-ITEM-USED (W9-J)
033500     ADD 1                        TO LR-RECON-ITEMS-MATCHED
033600     MOVE TB-PO-LINE-COUNT (W9-PO-IDX) TO W9-J
033700     .
033800 9060-EXIT.
033900     EXIT.
034000*
034100 9200-APPROVAL-CASCADE.
034200     IF LR-HUMAN-DECISION = "ACCEPT"
034300         MOVE "HUMAN_APPROVED"        TO LR-APPROVAL-STATUS
034400         MOVE LR-REVIEWER-ID          TO LR-APPROVED-BY
034500         MOVE "APPROVED"              TO LR-WORKFLOW-STATUS
034600         GO TO 9200-EXIT
034700     END-IF
034800     IF LR-VENDOR-APPROVED-FLAG NOT = "Y"
034900         MOVE "REJECTED"              TO LR-APPROVAL-STATUS
035000         MOVE "SYSTEM"                TO LR-APPROVED-BY
035100         MOVE "APPROVAL_REJECTED"     TO LR-WORKFLOW-STATUS
035200         GO TO 9200-EXIT
035300     END-IF
035400     IF LR-ERROR-COUNT > ZERO
035500         MOVE "REQUIRES_APPROVAL"     TO LR-APPROVAL-STATUS
035600         MOVE "PENDING"               TO LR-APPROVED-BY
035700         MOVE "PENDING_APPROVAL"      TO LR-WORKFLOW-STATUS
035800         GO TO 9200-EXIT
035900     END-IF
036000     MOVE "AUTO_APPROVED"             TO LR-APPROVAL-STATUS
036100     MOVE "SYSTEM"                    TO LR-APPROVED-BY
036200     MOVE "APPROVED"                  TO LR-WORKFLOW-STATUS
036300     .
036400 9200-EXIT.
036500     EXIT.
036600*
036700 9300-POST-JOURNAL-ENTRIES.
036800     IF LR-APPROVAL-STATUS = "AUTO_APPROVED"
036900        OR LR-APPROVAL-STATUS = "HUMAN_APPROVED"
037000         ADD 1                        TO WS-NEXT-TXN-SEQ
037100         MOVE WS-NEXT-TXN-SEQ          TO W9-TXN-SEQ-DISPLAY
037200         STRING "ERP-TXN-" W9-TXN-SEQ-DISPLAY
037300             DELIMITED BY SIZE INTO LR-ERP-TXN-ID
037400         MOVE "SUCCESS"                TO LR-POSTING-STATUS
037500         MOVE "COMPLETED"              TO LR-FINAL-STATUS
037600     ELSE
037700         MOVE SPACES                   TO LR-ERP-TXN-ID
037800         MOVE "SKIPPED"                TO LR-POSTING-STATUS
037900         EVALUATE TRUE
038000             WHEN LR-APPROVAL-STATUS = "REQUIRES_APPROVAL"
038100                 MOVE "PENDING_APPROVAL"  TO LR-FINAL-STATUS
038200             WHEN LR-APPROVAL-STATUS = "REJECTED"
038300                 MOVE "APPROVAL_REJECTED" TO LR-FINAL-STATUS
038400             WHEN LR-MATCH-RESULT = "FAILED"
038500                  AND LR-HUMAN-DECISION = "REJECT"
038600                 MOVE "MANUAL_HANDOFF"    TO LR-FINAL-STATUS
038700             WHEN LR-MATCH-RESULT = "FAILED"
038800                 MOVE "PENDING_REVIEW"    TO LR-FINAL-STATUS
038900             WHEN OTHER
039000                 MOVE "PENDING_REVIEW"    TO LR-FINAL-STATUS
039100         END-EVALUATE
039200     END-IF
039300     .
039400 9300-EXIT.
039500     EXIT.
039600*
039700 9400-BUILD-NOTIFICATION.
039800     EVALUATE LR-FINAL-STATUS
039900         WHEN "COMPLETED"
040000             MOVE "SUCCESS"              TO LR-NOTIFY-TYPE
040100             MOVE "Invoice Processed Successfully"
040200                                          TO LR-NOTIFY-SUBJECT
040300             MOVE "NORMAL"                TO LR-NOTIFY-PRIORITY
040400         WHEN "PENDING_REVIEW"
040500             MOVE "REVIEW_NEEDED"        TO LR-NOTIFY-TYPE
040600             MOVE "Invoice Requires Human Review"
040700                                          TO LR-NOTIFY-SUBJECT
040800             MOVE "HIGH"                  TO LR-NOTIFY-PRIORITY
040900         WHEN "PENDING_APPROVAL"
041000             MOVE "APPROVAL_NEEDED"      TO LR-NOTIFY-TYPE
041100             MOVE "Invoice Requires Approval"
041200                                          TO LR-NOTIFY-SUBJECT
041300             MOVE "HIGH"                  TO LR-NOTIFY-PRIORITY
041400         WHEN "APPROVAL_REJECTED"
041500             MOVE "REJECTED"             TO LR-NOTIFY-TYPE
041600             MOVE "Invoice Processing Failed"
041700                                          TO LR-NOTIFY-SUBJECT
041800             MOVE "HIGH"                  TO LR-NOTIFY-PRIORITY
041900         WHEN "MANUAL_HANDOFF"
042000             MOVE "REJECTED"             TO LR-NOTIFY-TYPE
042100             MOVE "Invoice Processing Failed"
042200                                          TO LR-NOTIFY-SUBJECT
042300             MOVE "HIGH"                  TO LR-NOTIFY-PRIORITY
042400         WHEN OTHER
042500             MOVE "INFO"                 TO LR-NOTIFY-TYPE
042600             MOVE "Invoice Processing Update"
042700                                          TO LR-NOTIFY-SUBJECT
042800             MOVE "NORMAL"                TO LR-NOTIFY-PRIORITY
042900     END-EVALUATE
043000     MOVE WC-NOTIFY-RECIPIENT         TO LR-NOTIFY-RECIPIENT
043100     STRING LR-NOTIFY-SUBJECT " for invoice " LI-INVOICE-ID
043200         " (" LI-VENDOR-NAME ")"
043300         DELIMITED BY SIZE INTO LR-NOTIFY-BODY
043400     .
043500 9400-EXIT.
043600     EXIT.
