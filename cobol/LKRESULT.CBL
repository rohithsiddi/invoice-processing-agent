000100*****************************************************************
000200* LKRESULT.CBL
000300* Linkage/working copybook - the result record.  Carries every
000400* derived value the two worker programs hang on an invoice as it
000500* moves through enrichment, validation, matching, checkpointing,
000600* reconciliation, approval, posting and notification.  COPY'd by
000700* the driver and by both worker programs so all three agree on
000800* one shape.
000900*****************************************************************
001000* DATE-WRITTEN.  02/12/1996.
001100*-----------------------------------------------------------------
001200* CHANGE LOG
001300*   02/12/1996  RJM  ORIGINAL COPYBOOK FOR AP3000 PROJECT.
001400*   07/02/1996  RJM  ADDED LR-VENDOR-xxx ENRICHMENT FIELDS.
001500*   01/09/1997  RJM  ADDED LR-MATCH-xxx SCORING FIELDS.
001600*   11/14/1997  DKS  ADDED LR-CHECKPOINT-ID AND LR-PAUSE-REASON.
001700*   06/20/1998  DKS  ADDED LR-JOURNAL-ENTRY TABLE, OCCURS 3, FOR
001800*                    THE RECONCILER'S GL POSTING.
001900*   09/30/1999  LTF  Y2K - NO DATE FIELDS HELD HERE.
002000*   03/02/2001  BCP  ADDED LR-NOTIFY-xxx FIELDS FOR THE NOTIFIER.
002100*   08/17/2003  BCP  ADDED LR-VARIANCE-REASON, TICKET AP-0341.
002200*   08/17/2003  BCP  ADDED LR-RECON-ITEMS-MATCHED/UNMATCHED FOR
002250*                    THE LINE-ITEM RECONCILIATION COUNTS, AP-0341.
002400*-----------------------------------------------------------------
002500*
002600 01  LK-RESULT-WORK-RECORD.
002700*        ----  VENDOR-ENRICHER RESULTS  ----
002800     05  LR-VENDOR-ID                  PIC X(12).
002900     05  LR-VENDOR-CATEGORY            PIC X(20).
003000     05  LR-VENDOR-APPROVED-FLAG       PIC X(01).
003100         88  LR-VENDOR-IS-APPROVED     VALUE "Y".
003200     05  LR-VENDOR-CREDIT-LIMIT        PIC S9(7)V99.
003300     05  LR-VENDOR-TAX-ID              PIC X(10).
003400     05  LR-VENDOR-FOUND-FLAG          PIC X(01).
003500         88  LR-VENDOR-WAS-FOUND       VALUE "Y".
003600*        ----  VALIDATOR RESULTS  ----
003700     05  LR-VALID-FLAG                 PIC X(01).
003800         88  LR-INVOICE-IS-VALID       VALUE "Y".
003900     05  LR-ERROR-COUNT                PIC 9(02) COMP-3.
004000     05  LR-ERROR-TEXT OCCURS 10 TIMES
004100                        INDEXED BY LR-ERR-IDX
004200                        PIC X(40).
004300*        ----  PO-RETRIEVER / MATCHER RESULTS  ----
004400     05  LR-PO-FOUND-FLAG               PIC X(01).
004500         88  LR-PO-WAS-FOUND            VALUE "Y".
004600     05  LR-MATCHED-PO-NUMBER           PIC X(12).
004700     05  LR-MATCH-SCORE                 PIC 9V99.
004800     05  LR-MATCH-RESULT                PIC X(08).
004900     05  LR-VENDOR-SCORE-PART           PIC 9V99.
005000     05  LR-AMOUNT-SCORE-PART           PIC 9V99.
005100     05  LR-ITEMS-SCORE-PART            PIC 9V99.
005200     05  LR-AMOUNT-VARIANCE-AMT         PIC S9(7)V99.
005300     05  LR-AMOUNT-VARIANCE-PCT         PIC S9(3)V9.
005400     05  LR-ITEMS-MATCHED-COUNT         PIC 9(02) COMP-3.
005500     05  LR-ITEMS-TOTAL-COUNT           PIC 9(02) COMP-3.
005600*        ----  CHECKPOINTER RESULTS  ----
005700     05  LR-CHECKPOINT-ID               PIC X(20).
005800     05  LR-PAUSE-REASON                PIC X(120).
005900     05  LR-NEEDS-REVIEW-FLAG           PIC X(01).
006000         88  LR-NEEDS-HUMAN-REVIEW      VALUE "Y".
006100*        ----  HITL-DECISION RESULTS  ----
006200     05  LR-HUMAN-DECISION              PIC X(06).
006300     05  LR-REVIEWER-ID                 PIC X(10).
006400     05  LR-REVIEWER-NOTES              PIC X(40).
006500*        ----  RECONCILER RESULTS  ----
006600     05  LR-EXPENSE-ACCOUNT-CODE        PIC X(04).
006700     05  LR-EXPENSE-ACCOUNT-NAME        PIC X(30).
006800     05  LR-RECON-VARIANCE-AMT          PIC S9(7)V99.
006900     05  LR-RECON-WITHIN-TOL-FLAG       PIC X(01).
007000         88  LR-RECON-IS-WITHIN-TOL     VALUE "Y".
007100     05  LR-RECON-VARIANCE-REASON       PIC X(40).
007200     05  LR-RECON-ITEMS-MATCHED         PIC S9(3) COMP-3.
007300     05  LR-RECON-ITEMS-UNMATCHED       PIC S9(3) COMP-3.
007400     05  LR-JE-ENTRY-COUNT              PIC 9(01) COMP-3.
007500     05  LR-JOURNAL-ENTRY OCCURS 3 TIMES
007600                           INDEXED BY LR-JE-IDX.
007700         10  LR-JE-ENTRY-ID             PIC X(22).
007800         10  LR-JE-ACCOUNT-CODE         PIC X(04).
007900         10  LR-JE-ACCOUNT-NAME         PIC X(30).
008000         10  LR-JE-DEBIT                PIC S9(7)V99.
008100         10  LR-JE-CREDIT               PIC S9(7)V99.
008200         10  LR-JE-REFERENCE            PIC X(15).
008300         10  LR-JE-VENDOR               PIC X(30).
008400*        ----  APPROVER / POSTER RESULTS  ----
008500     05  LR-APPROVAL-STATUS             PIC X(16).
008600     05  LR-APPROVED-BY                 PIC X(10).
008700     05  LR-WORKFLOW-STATUS             PIC X(20).
008800     05  LR-POSTING-STATUS              PIC X(08).
008900     05  LR-ERP-TXN-ID                  PIC X(16).
009000     05  FILLER REDEFINES LR-ERP-TXN-ID.
009100         10  LR-ERP-TXN-LITERAL         PIC X(08).
009200         10  LR-ERP-TXN-SEQ-DIGITS      PIC 9(08).
009300*        ----  NOTIFIER / COMPLETER RESULTS  ----
009400     05  LR-FINAL-STATUS                PIC X(20).
009500     05  LR-NOTIFY-TYPE                 PIC X(12).
009600     05  LR-NOTIFY-SUBJECT              PIC X(40).
009700     05  LR-NOTIFY-PRIORITY             PIC X(06).
009800     05  LR-NOTIFY-RECIPIENT            PIC X(12).
009900     05  LR-NOTIFY-BODY                 PIC X(80).
010000     05  FILLER                         PIC X(10).
