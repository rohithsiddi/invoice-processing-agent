000100*****************************************************************
000200* PLAPMTCH.CBL
000300* Procedure library - PO retrieval and invoice/PO matching.
000400* COPY'd at the end of the PROCEDURE DIVISION of invoice-intake-
000500* validate.cob.  Scans TB-PO-TABLE (a plain table scan, not a
000600* SEARCH ALL - candidate retrieval is a filter over many rows,
000700* not a single-key lookup), scores every candidate and keeps the
000800* best, then, on a failed match, composes the checkpoint pause
000900* reason.
001000*****************************************************************
001100* DATE-WRITTEN.  01/09/1997.
001200*-----------------------------------------------------------------
001300* CHANGE LOG
001400*   01/09/1997  RJM  ORIGINAL LIBRARY, ADAPTED FROM THE SCAN-AND-
001500*                    CONFIRM-BEST-CANDIDATE SHAPE OF SELECT-
001600*                    VOUCHER-TO-PAY.
001700*   06/20/1998  DKS  ITEM-USED-FLAG ADDED SO AN INVOICE LINE CAN
001800*                    ONLY CLAIM ONE PO LINE, TICKET AP-0117.
001900*   09/30/1999  LTF  Y2K - NO DATE FIELDS SCORED BY THE MATCHER.
002000*   03/02/2001  BCP  ADDED 8600-BUILD-PAUSE-REASON FOR CHECKPOINT
002100*                    FILE RECORDS, REQUEST AP-0201.
002200*   03/15/2004  BCP  REPLACED UPPER-CASE FUNCTION CALLS WITH
002300*                    INSPECT ... CONVERTING, TICKET AP-0358.
002400*-----------------------------------------------------------------
002500*
002600 8000-RETRIEVE-AND-SCORE-CANDIDATES.
002700     MOVE "N"                     TO W8-ANY-CANDIDATE-FLAG
002800     MOVE ZERO                    TO W8-BEST-SCORE
002900     MOVE ZERO                    TO W8-BEST-PO-IDX
003000     MOVE LI-VENDOR-NAME          TO W8-SEARCH-VENDOR
003100     INSPECT W8-SEARCH-VENDOR
003200         CONVERTING WC-LOWER-ALPHABET
003300                 TO WC-UPPER-ALPHABET
003400     PERFORM 8020-UPPERCASE-INVOICE-ITEMS
003500         VARYING W8-I FROM 1 BY 1
003600         UNTIL W8-I > LI-LINE-COUNT
003700     PERFORM 8050-TEST-ONE-PO-ENTRY THRU 8050-EXIT
003800         VARYING W8-PO-SCAN-IDX FROM 1 BY 1
003900         UNTIL W8-PO-SCAN-IDX > WC-PO-TABLE-COUNT
004000     PERFORM 8650-SET-MATCH-RESULT THRU 8650-EXIT
004100     .
004200 8000-EXIT.
004300     EXIT.
004400*
004500 8020-UPPERCASE-INVOICE-ITEMS.
004600     MOVE LI-ITEM-DESCRIPTION (W8-I) TO W8-INV-ITEM-UPPER (W8-I)
004700     INSPECT W8-INV-ITEM-UPPER (W8-I)
004800         CONVERTING WC-LOWER-ALPHABET
004900                 TO WC-UPPER-ALPHABET
005000     .
005100 8020-EXIT.
005200     EXIT.
005300*
005400 8050-TEST-ONE-PO-ENTRY.
005500     IF TB-PO-VENDOR-KEY (W8-PO-SCAN-IDX) NOT = W8-SEARCH-VENDOR
005600         GO TO 8050-EXIT
005700     END-IF
005800     COMPUTE W8-CAND-AMOUNT-DIFF =
005900             LI-TOTAL-AMOUNT - TB-PO-TOTAL-AMOUNT (W8-PO-SCAN-IDX)
006000     IF W8-CAND-AMOUNT-DIFF < 0
006100         COMPUTE W8-CAND-AMOUNT-DIFF ROUNDED =
006200                 W8-CAND-AMOUNT-DIFF * -1
006300     END-IF
006400     IF TB-PO-TOTAL-AMOUNT (W8-PO-SCAN-IDX) = 0
006500         GO TO 8050-EXIT
006600     END-IF
006700     COMPUTE W8-CAND-AMOUNT-DIFF-PCT ROUNDED =
006800             (W8-CAND-AMOUNT-DIFF /
006900              TB-PO-TOTAL-AMOUNT (W8-PO-SCAN-IDX)) * 100
007000     IF W8-CAND-AMOUNT-DIFF-PCT > WC-PO-AMOUNT-TOLERANCE-PCT
007100         GO TO 8050-EXIT
007200     END-IF
007300     MOVE "Y"                     TO W8-ANY-CANDIDATE-FLAG
007400     MOVE W8-PO-SCAN-IDX           TO W8-CAND-PO-IDX
007500     PERFORM 8500-SCORE-VENDOR-COMPONENT
007600     PERFORM 8510-SCORE-AMOUNT-COMPONENT
007700     PERFORM 8520-SCORE-ITEMS-COMPONENT
007800     PERFORM 8550-EVALUATE-CANDIDATE-SCORE
007900     .
008000 8050-EXIT.
008100     EXIT.
008200*
008300 8500-SCORE-VENDOR-COMPONENT.
008400     IF TB-PO-VENDOR-KEY (W8-CAND-PO-IDX) = W8-SEARCH-VENDOR
008500         MOVE "Y"                 TO W8-CAND-VENDOR-MATCH
008600         MOVE 0.30                TO W8-CAND-VENDOR-PART
008700     ELSE
008800         MOVE "N"                 TO W8-CAND-VENDOR-MATCH
008900         MOVE ZERO                TO W8-CAND-VENDOR-PART
009000     END-IF
009100     .
009200 8500-EXIT.
009300     EXIT.
009400*
009500 8510-SCORE-AMOUNT-COMPONENT.
009600     IF W8-CAND-AMOUNT-DIFF-PCT NOT > WC-AMOUNT-TOLERANCE-PCT
009700         MOVE "Y"                 TO W8-CAND-AMOUNT-MATCH
009800         MOVE 0.40                TO W8-CAND-AMOUNT-PART
009900     ELSE
010000         MOVE "N"                 TO W8-CAND-AMOUNT-MATCH
010100         MOVE ZERO                TO W8-CAND-AMOUNT-PART
010200     END-IF
010300     .
010400 8510-EXIT.
010500     EXIT.
010600*
010700 8520-SCORE-ITEMS-COMPONENT.
010800     MOVE ZERO                    TO W8-CAND-ITEMS-MATCHED
010900     MOVE TB-PO-LINE-COUNT (W8-CAND-PO-IDX) TO W8-CAND-ITEMS-TOTAL
011000     PERFORM 8522-CLEAR-USED-FLAGS
011100         VARYING W8-J FROM 1 BY 1
011200         UNTIL W8-J > TB-PO-LINE-COUNT (W8-CAND-PO-IDX)
011300     PERFORM 8524-UPPERCASE-PO-ITEMS
011400         VARYING W8-J FROM 1 BY 1
011500         UNTIL W8-J > TB-PO-LINE-COUNT (W8-CAND-PO-IDX)
011600     PERFORM 8526-MATCH-ONE-INVOICE-ITEM
011700         VARYING W8-I FROM 1 BY 1
011800         UNTIL W8-I > LI-LINE-COUNT
011900     IF TB-PO-LINE-COUNT (W8-CAND-PO-IDX) = 0
012000         MOVE ZERO                TO W8-CAND-ITEMS-PART
012100     ELSE
012200         COMPUTE W8-CAND-ITEMS-PART ROUNDED =
012300                 0.30 * W8-CAND-ITEMS-MATCHED /
012400                 TB-PO-LINE-COUNT (W8-CAND-PO-IDX)
012500     END-IF
012600     .
012700 8520-EXIT.
012800     EXIT.
012900*
013000 8522-CLEAR-USED-FLAGS.
013100     MOVE "N"                     TO W8-ITEM-USED-FLAG (W8-J)
013200     .
013300 8522-EXIT.
013400     EXIT.
013500*
013600 8524-UPPERCASE-PO-ITEMS.
013700     MOVE TB-PO-ITEM-DESC (W8-CAND-PO-IDX, W8-J)
013800                                  TO W8-PO-ITEM-UPPER (W8-J)
013900     INSPECT W8-PO-ITEM-UPPER (W8-J)
014000         CONVERTING WC-LOWER-ALPHABET
014100                 TO WC-UPPER-ALPHABET
014200     .
014300 8524-EXIT.
014400     EXIT.
014500*
014600 8526-MATCH-ONE-INVOICE-ITEM.
014700     MOVE ZERO                    TO W8-J
014800     PERFORM 8528-MATCH-AGAINST-ONE-PO-ITEM THRU 8528-EXIT
014900         VARYING W8-J FROM 1 BY 1
015000         UNTIL W8-J > TB-PO-LINE-COUNT (W8-CAND-PO-IDX)
015100     .
015200 8526-EXIT.
015300     EXIT.
015400*
015500 8528-MATCH-AGAINST-ONE-PO-ITEM.
015600     IF W8-ITEM-USED-FLAG (W8-J) = "Y"
015700         GO TO 8528-EXIT
015800     END-IF
015900     IF W8-INV-ITEM-UPPER (W8-I) NOT = W8-PO-ITEM-UPPER (W8-J)
016000         GO TO 8528-EXIT
016100     END-IF
016200     MOVE "Y"                     TO W8-ITEM-USED-FLAG (W8-J)
016300     ADD 1                        TO W8-CAND-ITEMS-MATCHED
016400     MOVE TB-PO-LINE-COUNT (W8-CAND-PO-IDX) TO W8-J
016500     .
016600 8528-EXIT.
016700     EXIT.
016800*
016900 8550-EVALUATE-CANDIDATE-SCORE.
017000     COMPUTE W8-CAND-SCORE ROUNDED =
017100             W8-CAND-VENDOR-PART + W8-CAND-AMOUNT-PART +
017200             W8-CAND-ITEMS-PART
017300     IF W8-CAND-SCORE > W8-BEST-SCORE
017400         MOVE W8-CAND-PO-IDX           TO W8-BEST-PO-IDX
017500         MOVE W8-CAND-SCORE            TO W8-BEST-SCORE
017600         MOVE W8-CAND-VENDOR-MATCH     TO W8-BEST-VENDOR-MATCH
017700         MOVE W8-CAND-AMOUNT-MATCH     TO W8-BEST-AMOUNT-MATCH
017800         MOVE W8-CAND-AMOUNT-DIFF      TO W8-BEST-AMOUNT-DIFF
017900         MOVE W8-CAND-AMOUNT-DIFF-PCT  TO W8-BEST-AMOUNT-DIFF-PCT
018000         MOVE W8-CAND-ITEMS-MATCHED    TO W8-BEST-ITEMS-MATCHED
018100         MOVE W8-CAND-ITEMS-TOTAL      TO W8-BEST-ITEMS-TOTAL
018200     END-IF
018300     .
018400 8550-EXIT.
018500     EXIT.
018600*
018700 8650-SET-MATCH-RESULT.
018800     IF W8-ANY-CANDIDATE-FLAG NOT = "Y"
018900         MOVE "N"                      TO LR-PO-FOUND-FLAG
019000         MOVE SPACES                   TO LR-MATCHED-PO-NUMBER
019100         MOVE ZERO                     TO LR-MATCH-SCORE
019200         MOVE "FAILED"                 TO LR-MATCH-RESULT
019300         GO TO 8650-EXIT
019400     END-IF
019500     MOVE "Y"                          TO LR-PO-FOUND-FLAG
019600     MOVE TB-PO-NUMBER (W8-BEST-PO-IDX) TO LR-MATCHED-PO-NUMBER
019700     MOVE W8-BEST-SCORE                 TO LR-MATCH-SCORE
019800     MOVE W8-BEST-AMOUNT-DIFF           TO LR-AMOUNT-VARIANCE-AMT
019900     MOVE W8-BEST-AMOUNT-DIFF-PCT       TO LR-AMOUNT-VARIANCE-PCT
020000     MOVE W8-BEST-ITEMS-MATCHED         TO LR-ITEMS-MATCHED-COUNT
020100     MOVE W8-BEST-ITEMS-TOTAL           TO LR-ITEMS-TOTAL-COUNT
020200     IF W8-BEST-SCORE NOT < WC-MATCH-THRESHOLD
020300         MOVE "MATCHED"                 TO LR-MATCH-RESULT
020400     ELSE
020500         MOVE "FAILED"                  TO LR-MATCH-RESULT
020600     END-IF
020700     .
020800 8650-EXIT.
020900     EXIT.
021000*
021100 8600-BUILD-PAUSE-REASON.
021200     ADD 1                         TO WS-NEXT-CHKPT-SEQ
021300     STRING "CHKPT-" LI-INVOICE-ID "-" WS-NEXT-CHKPT-SEQ
021400         DELIMITED BY SIZE INTO LR-CHECKPOINT-ID
021500     MOVE SPACES                   TO LR-PAUSE-REASON
021600     IF LR-PO-FOUND-FLAG NOT = "Y"
021700         MOVE W8-BEST-SCORE          TO W8-PAUSE-SCORE-DISPLAY
021800         STRING "No matching Purchase Order found for vendor "
021900             LI-VENDOR-NAME "; Match score "
021920             W8-PAUSE-SCORE-DISPLAY
022000             " below threshold 0.85"
022100             DELIMITED BY SIZE INTO LR-PAUSE-REASON
022200         GO TO 8600-EXIT
022300     END-IF
022400     MOVE SPACES                   TO W8-PAUSE-AMOUNT-CLAUSE
022500     MOVE SPACES                   TO W8-PAUSE-ITEMS-CLAUSE
022600     IF LR-AMOUNT-VARIANCE-AMT NOT = ZERO
022700        AND W8-BEST-AMOUNT-MATCH = "N"
022800         MOVE LR-AMOUNT-VARIANCE-AMT  TO W8-PAUSE-AMT-DISPLAY
022900         MOVE LR-AMOUNT-VARIANCE-PCT  TO W8-PAUSE-PCT-DISPLAY
023000         STRING "amount differs by $" W8-PAUSE-AMT-DISPLAY
023100             " (" W8-PAUSE-PCT-DISPLAY "%)"
023200             DELIMITED BY SIZE INTO W8-PAUSE-AMOUNT-CLAUSE
023300     END-IF
023400     IF LR-ITEMS-MATCHED-COUNT < LR-ITEMS-TOTAL-COUNT
023500         STRING "items matched " LR-ITEMS-MATCHED-COUNT
023600             " of " LR-ITEMS-TOTAL-COUNT
023700             DELIMITED BY SIZE INTO W8-PAUSE-ITEMS-CLAUSE
023800     END-IF
023900     MOVE LR-MATCH-SCORE             TO W8-PAUSE-SCORE-DISPLAY
024000     STRING "Match score " W8-PAUSE-SCORE-DISPLAY
024100         " below threshold 0.85"
024200         DELIMITED BY SIZE INTO W8-PAUSE-SCORE-CLAUSE
024300     IF W8-PAUSE-AMOUNT-CLAUSE NOT = SPACES
024400        AND W8-PAUSE-ITEMS-CLAUSE NOT = SPACES
024500         STRING W8-PAUSE-AMOUNT-CLAUSE "; " W8-PAUSE-ITEMS-CLAUSE
024600             "; " W8-PAUSE-SCORE-CLAUSE
024700             DELIMITED BY SIZE INTO LR-PAUSE-REASON
024800     ELSE
024900         IF W8-PAUSE-AMOUNT-CLAUSE NOT = SPACES
025000             STRING W8-PAUSE-AMOUNT-CLAUSE "; "
025020                 W8-PAUSE-SCORE-CLAUSE
025100                 DELIMITED BY SIZE INTO LR-PAUSE-REASON
025200         ELSE
025300             IF W8-PAUSE-ITEMS-CLAUSE NOT = SPACES
025400                 STRING W8-PAUSE-ITEMS-CLAUSE "; "
025500                     W8-PAUSE-SCORE-CLAUSE
025600                     DELIMITED BY SIZE INTO LR-PAUSE-REASON
025700             ELSE
025800                 MOVE W8-PAUSE-SCORE-CLAUSE TO LR-PAUSE-REASON
025900             END-IF
026000         END-IF
026100     END-IF
026200     .
026300 8600-EXIT.
026400     EXIT.
