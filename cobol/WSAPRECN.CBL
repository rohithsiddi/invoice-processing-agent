000100*****************************************************************
000200* WSAPRECN.CBL
000300* Working-storage scratch area for PLAPRECN.CBL - reconciliation,
000400* approval, posting and notification work fields.
000500*****************************************************************
000600* DATE-WRITTEN.  07/09/1996.
000700*-----------------------------------------------------------------
000800* CHANGE LOG
000900*   07/09/1996  RJM  ORIGINAL COPYBOOK FOR AP3000 PROJECT, BUILT
001000*                    FROM THE PAY-SELECTED-VOUCHER WORK AREA.
001100*   01/09/1997  RJM  ADDED W9-VARIANCE WORK FOR THE RECONCILER.
001200*   06/20/1998  DKS  ADDED W9-ITEM-MATCHED TABLES FOR LINE-ITEM
001300*                    RECONCILIATION COUNTS.
001400*   09/30/1999  LTF  Y2K - NO DATE FIELDS IN THIS LIBRARY.
001500*   04/18/2001  LTF  ADDED W9-PO-IDX FOR THE RE-LOOKUP OF THE
001600*                    MATCHED PO BY NUMBER (THE MATCHER'S TABLE
001700*                    POSITION DOES NOT SURVIVE THE CALL BOUNDARY).
001750*   03/15/2004  BCP  ADDED W9-KEYWORD-COUNT - THE EXPENSE-ACCOUNT
001760*                    KEYWORD TEST NOW USES INSPECT TALLYING SO A
001770*                    KEYWORD ANYWHERE IN THE DESCRIPTION IS FOUND,
001780*                    TICKET AP-0358.
001800*-----------------------------------------------------------------
001900*
002000 01  W9-RECON-WORK-AREA.
002100     05  W9-PO-IDX                   PIC S9(5) COMP.
002200     05  W9-PO-FOUND-AGAIN-FLAG      PIC X(01).
002300         88  W9-PO-WAS-FOUND-AGAIN   VALUE "Y".
002400     05  W9-I                        PIC S9(3) COMP.
002500     05  W9-J                        PIC S9(3) COMP.
002600     05  W9-EXPENSE-DESC-UPPER       PIC X(30).
002700     05  W9-JE-SEQ                   PIC 9(03) COMP-3.
002800     05  W9-VARIANCE-ABS             PIC S9(7)V99.
002900     05  W9-TAX-DIFF-ABS             PIC S9(7)V99.
003000     05  W9-AMT-DISPLAY              PIC ZZZ,ZZ9.99.
003050     05  W9-KEYWORD-COUNT            PIC S9(3) COMP.
003070     05  FILLER                      PIC X(05).
003100*
003200 01  W9-ITEM-RECON-AREA.
003300     05  W9-INV-ITEM-UPPER OCCURS 10 TIMES
003400                           PIC X(30).
003500     05  W9-PO-ITEM-UPPER  OCCURS 10 TIMES
003600                           PIC X(30).
003700     05  W9-INV-ITEM-USED  OCCURS 10 TIMES
003800                           PIC X(01).
003900     05  W9-PO-ITEM-USED   OCCURS 10 TIMES
004000                           PIC X(01).
004050     05  FILLER                      PIC X(05).
004100*
004200 01  W9-JOURNAL-TOTALS.
004300     05  W9-TOTAL-DEBIT               PIC S9(7)V99.
004400     05  W9-TOTAL-CREDIT              PIC S9(7)V99.
004500     05  W9-BALANCE-DIFF              PIC S9(7)V99.
004550     05  FILLER                       PIC X(05).
004600*
004700 01  W9-TXN-ID-WORK.
004800     05  W9-TXN-SEQ-DISPLAY           PIC 9(08).
004850     05  FILLER REDEFINES W9-TXN-SEQ-DISPLAY.
004860         10  W9-TXN-SEQ-BATCH         PIC 9(04).
004870         10  W9-TXN-SEQ-WITHIN-BATCH  PIC 9(04).
