000100*****************************************************************
000200* INVOICE-PROCESSING-BATCH
000300* First and controlling program of the three-program AP3000
000400* invoice processing batch.  Opens all ten files, loads the
000500* vendor, purchase order, human-decision and invoice-history
000600* masters into working-storage tables, then reads INVOICE-FILE
000700* one record at a time, CALLing INVOICE-INTAKE-VALIDATE and then
000800* INVOICE-RECONCILE-POST for each, writing the general ledger,
000900* register, checkpoint and notification output and printing the
001000* detail and control-total report.
001100*****************************************************************
001200IDENTIFICATION DIVISION.
001300PROGRAM-ID.    INVOICE-PROCESSING-BATCH.
001400AUTHOR.        R J MARTINDALE.
001500INSTALLATION.  CENTRAL DATA PROCESSING - ACCOUNTS PAYABLE.
001600DATE-WRITTEN.  01/22/1996.
001700DATE-COMPILED.
001800SECURITY.      CONFIDENTIAL - ACCOUNTS PAYABLE DEPT USE ONLY.
001900*-----------------------------------------------------------------
002000* CHANGE LOG
002100*   01/22/1996  RJM  ORIGINAL PROGRAM FOR AP3000 PROJECT - THE
002200*                    CONTROLLING PROGRAM OF THE INVOICE BATCH,
002300*                    ADAPTED FROM THE SELECT-VOUCHER-TO-PAY READ
002400*                    LOOP AND THE DEDUCTIBLES-REPORT PRINT CHAIN.
002500*   02/05/1996  RJM  ADDED THE CALL TO INVOICE-INTAKE-VALIDATE.
002600*   07/09/1996  RJM  ADDED THE CALL TO INVOICE-RECONCILE-POST AND
002700*                    THE GL/REGISTER/NOTIFY OUTPUT WRITES.
002800*   11/14/1997  DKS  ADDED 0400-LOAD-DECISION-FILE AND THE
002900*                    CHECKPOINT-FILE WRITE, REQUEST AP-0117.
003000*   06/20/1998  DKS  ADDED 0500-LOAD-HISTORY-FILE FOR THE
003100*                    DUPLICATE-INVOICE CHECK.
003200*   09/30/1999  LTF  Y2K - WS-RUN-DATE-CCYYMMDD NOW SET FROM THE
003300*                    OPERATOR'S 8-DIGIT ENTRY, NO 2-DIGIT YEAR
003400*                    WORK REMAINS IN THIS PROGRAM.
003500*   08/22/2003  BCP  ADDED 2300-ACCUMULATE-RUN-TOTALS AND THE
003600*                    CATEGORY-TOTALS BREAK ON THE CONTROL REPORT,
003700*                    TICKET AP-0341.
003800*   03/15/2004  BCP  REMOVED THE OLD OPERATOR PROMPT FOR THE RUN
003900*                    DATE - WS-RUN-DATE-CCYYMMDD IS NOW TAKEN
004000*                    FROM THE SYSTEM DATE, TICKET AP-0358.
004041*   10/06/2004  BCP  2300-ACCUMULATE-RUN-TOTALS WAS TESTING FOR
004042*                    "APPROVED" - 9200-APPROVAL-CASCADE NEVER
004043*                    MOVES THAT LITERAL, SO RT-HUMAN-APPROVED-
004044*                    COUNT STAYED ZERO.  CORRECTED THE WHEN TO
004045*                    "HUMAN_APPROVED", TICKET AP-0366.
004046*   10/06/2004  BCP  SAME MISTAKE TURNED UP IN RT-POSTED-COUNT -
004047*                    9300-POST-JOURNAL-ENTRIES ONLY EVER MOVES
004048*                    "SUCCESS" OR "SKIPPED" TO LR-POSTING-STATUS,
004049*                    NEVER "POSTED".  CORRECTED THE IF TO TEST
004051*                    "SUCCESS", TICKET AP-0371.
004052*   10/13/2004  BCP  CT-CATEGORY-NAME (2) WAS ONE BYTE SHORT OF
004053*                    THE FULL "PROFESSIONAL SERVICES" NAME - IT
004054*                    NEVER MATCHED THE 20-BYTE TRUNCATED VALUE
004055*                    PLAPVNDR.CBL ACTUALLY STORES IN LR-VENDOR-
004056*                    CATEGORY, SO THOSE VENDORS FELL INTO THE
004057*                    GENERAL BUCKET ON THE CATEGORY TOTALS
004058*                    REPORT.  CORRECTED THE LITERAL TO MATCH,
004059*                    TICKET AP-0379.
004060*   10/13/2004  BCP  2240-WRITE-NOTIFY-RECORD NEVER STRUNG
004065*                    LR-NOTIFY-BODY INTO NT-NOTIFY-TEXT - THE
004070*                    NOTIFICATION TEXT PLAPRECN.CBL BUILDS WAS
004075*                    COMPUTED AND THEN THROWN AWAY.  WIDENED
004080*                    NT-NOTIFY-TEXT TO X(154) AND ADDED THE
004085*                    BODY TO THE STRING, TICKET AP-0379.
004100*-----------------------------------------------------------------
004200*
004300ENVIRONMENT DIVISION.
004400CONFIGURATION SECTION.
004500SOURCE-COMPUTER.  IBM-370.
004600OBJECT-COMPUTER.  IBM-370.
004700SPECIAL-NAMES.
004800    C01 IS TOP-OF-FORM.
004900INPUT-OUTPUT SECTION.
005000FILE-CONTROL.
005100    SELECT INVOICE-FILE
005200           ASSIGN TO "INVOICE-FILE"
005300           ORGANIZATION IS SEQUENTIAL
005400           FILE STATUS IS WS-INVOICE-STATUS.
005500    SELECT VENDOR-MASTER
005600           ASSIGN TO "VENDOR-MASTER"
005700           ORGANIZATION IS SEQUENTIAL
005800           FILE STATUS IS WS-VENDOR-STATUS.
005900    SELECT PO-MASTER
006000           ASSIGN TO "PO-MASTER"
006100           ORGANIZATION IS SEQUENTIAL
006200           FILE STATUS IS WS-PO-STATUS.
006300    SELECT DECISION-FILE
006400           ASSIGN TO "DECISION-FILE"
006500           ORGANIZATION IS SEQUENTIAL
006600           FILE STATUS IS WS-DECISION-STATUS.
006700    SELECT HISTORY-FILE
006800           ASSIGN TO "HISTORY-FILE"
006900           ORGANIZATION IS SEQUENTIAL
007000           FILE STATUS IS WS-HISTORY-STATUS.
007100    SELECT GL-FILE
007200           ASSIGN TO "GL-FILE"
007300           ORGANIZATION IS SEQUENTIAL
007400           FILE STATUS IS WS-GL-STATUS.
007500    SELECT REGISTER-FILE
007600           ASSIGN TO "REGISTER-FILE"
007700           ORGANIZATION IS SEQUENTIAL
007800           FILE STATUS IS WS-REGISTER-STATUS.
007900    SELECT CHECKPOINT-FILE
008000           ASSIGN TO "CHECKPOINT-FILE"
008100           ORGANIZATION IS SEQUENTIAL
008200           FILE STATUS IS WS-CHECKPT-STATUS.
008300    SELECT NOTIFY-FILE
008400           ASSIGN TO "NOTIFY-FILE"
008500           ORGANIZATION IS LINE SEQUENTIAL
008600           FILE STATUS IS WS-NOTIFY-STATUS.
008700    SELECT REPORT-FILE
008800           ASSIGN TO "REPORT-FILE"
008900           ORGANIZATION IS LINE SEQUENTIAL
009000           FILE STATUS IS WS-REPORT-STATUS.
009100*
009200DATA DIVISION.
009300FILE SECTION.
009400*
009500FD  INVOICE-FILE
009600    LABEL RECORDS ARE STANDARD.
009700    COPY "LKINVWK.CBL"
009800         REPLACING ==LK-INVOICE-WORK-RECORD== BY
009900                    ==IF-INVOICE-FILE-RECORD==
010000                   LEADING ==LI-== BY ==IF-==.
010100*
010200FD  VENDOR-MASTER
010300    LABEL RECORDS ARE STANDARD.
01040001  VM-VENDOR-MASTER-RECORD.
010500    05  VM-VENDOR-ID                   PIC X(12).
010600    05  VM-VENDOR-NAME                 PIC X(30).
010700    05  VM-TAX-ID                      PIC X(10).
010800    05  FILLER REDEFINES VM-TAX-ID.
010900        10  VM-TAX-ID-PREFIX           PIC X(02).
011000        10  VM-TAX-ID-DASH             PIC X(01).
011100        10  VM-TAX-ID-SUFFIX           PIC X(07).
011200    05  VM-CATEGORY                    PIC X(20).
011300    05  VM-APPROVED-FLAG               PIC X(01).
011400    05  VM-CREDIT-LIMIT                PIC S9(7)V99.
011500    05  VM-PAYMENT-TERMS               PIC X(10).
011600    05  FILLER                         PIC X(15).
011700*
011800FD  PO-MASTER
011900    LABEL RECORDS ARE STANDARD.
01200001  PO-PURCHASE-ORDER-RECORD.
012100    05  PO-NUMBER                      PIC X(12).
012200    05  PO-VENDOR-ID                   PIC X(12).
012300    05  PO-VENDOR-NAME                 PIC X(30).
012400    05  PO-DATE                        PIC 9(8).
012500    05  FILLER REDEFINES PO-DATE.
012600        10  PO-DATE-CCYY               PIC 9(4).
012700        10  PO-DATE-MM                 PIC 9(2).
012800        10  PO-DATE-DD                 PIC 9(2).
012900    05  PO-SUBTOTAL                    PIC S9(7)V99.
013000    05  PO-TAX-AMOUNT                  PIC S9(7)V99.
013100    05  PO-TOTAL-AMOUNT                PIC S9(7)V99.
013200    05  PO-LINE-COUNT                  PIC 9(2).
013300    05  PO-LINE-ITEM OCCURS 10 TIMES.
013400        10  PO-ITEM-DESCRIPTION        PIC X(30).
013500        10  PO-ITEM-QUANTITY           PIC S9(5).
013600        10  PO-ITEM-UNIT-PRICE         PIC S9(5)V99.
013700        10  PO-ITEM-AMOUNT             PIC S9(7)V99.
013800    05  FILLER                         PIC X(10).
013900*
014000FD  DECISION-FILE
014100    LABEL RECORDS ARE STANDARD.
01420001  HD-HUMAN-DECISION-RECORD.
014300    05  HD-INVOICE-ID                  PIC X(20).
014400    05  HD-DECISION                    PIC X(06).
014500    05  HD-REVIEWER-ID                 PIC X(10).
014600    05  HD-NOTES                       PIC X(40).
014700    05  FILLER                         PIC X(04).
014800*
014900FD  HISTORY-FILE
015000    LABEL RECORDS ARE STANDARD.
01510001  HH-INVOICE-HISTORY-RECORD.
015200    05  HH-INVOICE-ID                  PIC X(20).
015300    05  HH-VENDOR-ID                   PIC X(12).
015400    05  HH-FINAL-STATUS                PIC X(20).
015500    05  HH-TOTAL-AMOUNT                PIC S9(7)V99.
015600    05  FILLER                         PIC X(08).
015700*
015800FD  GL-FILE
015900    LABEL RECORDS ARE STANDARD.
01600001  GJ-GL-JOURNAL-RECORD.
016100    05  GJ-ENTRY-ID                    PIC X(22).
016200    05  GJ-ACCOUNT-CODE                PIC X(04).
016300    05  GJ-ACCOUNT-NAME                PIC X(30).
016400    05  GJ-DEBIT                       PIC S9(7)V99.
016500    05  GJ-CREDIT                      PIC S9(7)V99.
016600    05  GJ-REFERENCE                   PIC X(15).
016700    05  GJ-VENDOR                      PIC X(30).
016800    05  FILLER                         PIC X(10).
016900*
017000FD  REGISTER-FILE
017100    LABEL RECORDS ARE STANDARD.
01720001  RS-REGISTER-RECORD.
017300    05  RS-INVOICE-ID                  PIC X(20).
017400    05  RS-INVOICE-NUMBER              PIC X(15).
017500    05  RS-VENDOR-ID                   PIC X(12).
017600    05  RS-INVOICE-TYPE                PIC X(12).
017700    05  RS-VALID-FLAG                  PIC X(01).
017800    05  RS-ERROR-COUNT                 PIC 9(2).
017900    05  RS-MATCH-SCORE                 PIC 9V99.
018000    05  RS-MATCH-RESULT                PIC X(08).
018100    05  RS-MATCHED-PO                  PIC X(12).
018200    05  RS-APPROVAL-STATUS             PIC X(16).
018300    05  RS-POSTING-STATUS              PIC X(08).
018400    05  RS-ERP-TXN-ID                  PIC X(16).
018500    05  FILLER REDEFINES RS-ERP-TXN-ID.
018600        10  RS-ERP-TXN-LITERAL         PIC X(08).
018700        10  RS-ERP-TXN-SEQ-DIGITS      PIC 9(08).
018800    05  RS-VARIANCE                    PIC S9(7)V99.
018900    05  RS-FINAL-STATUS                PIC X(20).
019000    05  FILLER                         PIC X(09).
019100*
019200FD  CHECKPOINT-FILE
019300    LABEL RECORDS ARE STANDARD.
01940001  CK-CHECKPOINT-RECORD.
019500    05  CK-CHECKPOINT-ID               PIC X(20).
019600    05  CK-INVOICE-ID                  PIC X(20).
019700    05  CK-VENDOR-NAME                 PIC X(30).
019800    05  CK-PAUSE-REASON                PIC X(120).
019900    05  FILLER                         PIC X(10).
020000*
020100FD  NOTIFY-FILE
020200    LABEL RECORDS ARE OMITTED.
02030001  NT-NOTIFY-LINE-RECORD.
020400    05  NT-NOTIFY-TEXT                 PIC X(154).
020500    05  FILLER                         PIC X(06).
020600*
020700FD  REPORT-FILE
020800    LABEL RECORDS ARE OMITTED.
02090001  RPT-PRINT-LINE.
021000    05  RPT-PRINT-TEXT                 PIC X(122).
021100    05  FILLER                         PIC X(10).
021200*
021300WORKING-STORAGE SECTION.
021400COPY "WSAPCON.CBL".
021500COPY "WSAPRPT.CBL".
021600COPY "WSAPTBL.CBL".
021700COPY "LKINVWK.CBL".
021800COPY "LKRESULT.CBL".
021900*
02200001  WS-FILE-STATUSES.
022100    05  WS-INVOICE-STATUS              PIC X(02).
022200    05  WS-VENDOR-STATUS               PIC X(02).
022300    05  WS-PO-STATUS                   PIC X(02).
022400    05  WS-DECISION-STATUS             PIC X(02).
022500    05  WS-HISTORY-STATUS              PIC X(02).
022600    05  WS-GL-STATUS                   PIC X(02).
022700    05  WS-REGISTER-STATUS             PIC X(02).
022800    05  WS-CHECKPT-STATUS              PIC X(02).
022900    05  WS-NOTIFY-STATUS               PIC X(02).
023000    05  WS-REPORT-STATUS               PIC X(02).
023100    05  FILLER                         PIC X(10).
023200*
02330001  WS-EOF-FLAGS.
023400    05  WS-INVOICE-EOF-FLAG            PIC X(01).
023500        88  WS-INVOICE-AT-EOF          VALUE "Y".
023600    05  WS-VENDOR-EOF-FLAG             PIC X(01).
023700        88  WS-VENDOR-AT-EOF           VALUE "Y".
023800    05  WS-PO-EOF-FLAG                 PIC X(01).
023900        88  WS-PO-AT-EOF               VALUE "Y".
024000    05  WS-DECISION-EOF-FLAG           PIC X(01).
024100        88  WS-DECISION-AT-EOF         VALUE "Y".
024200    05  WS-HISTORY-EOF-FLAG            PIC X(01).
024300        88  WS-HISTORY-AT-EOF          VALUE "Y".
024400    05  FILLER                         PIC X(05).
024500*
02460001  WS-DRIVER-WORK-AREA.
024700    05  WC-PO-ITEM-IDX                 PIC S9(3) COMP.
024800    05  WC-CAT-FOUND-FLAG              PIC X(01).
024900        88  WC-CAT-WAS-FOUND           VALUE "Y".
025300*
025400LINKAGE SECTION.
025500*
025600PROCEDURE DIVISION.
0257000000-MAINLINE.
025800    PERFORM 0100-INITIALIZE
025900    PERFORM 0200-LOAD-VENDOR-MASTER
026000    PERFORM 0300-LOAD-PO-MASTER
026100    PERFORM 0400-LOAD-DECISION-FILE
026200    PERFORM 0500-LOAD-HISTORY-FILE
026300    PERFORM 0650-PRINT-HEADINGS
026400    PERFORM 1000-READ-FIRST-INVOICE
026500    PERFORM 2000-PROCESS-ONE-INVOICE
026600        UNTIL WS-INVOICE-AT-EOF
026700    PERFORM 0850-PRINT-CATEGORY-TOTALS
026800    PERFORM 0900-PRINT-FINAL-TOTALS
026900    PERFORM 9900-TERMINATE
027000    STOP RUN
027100    .
027200*
027300*  INITIALIZE - open all ten files and set the run date the
027400*  validator and the reconciler both key off of.
0275000100-INITIALIZE.
027600    OPEN INPUT  INVOICE-FILE
027700         INPUT  VENDOR-MASTER
027800         INPUT  PO-MASTER
027900         INPUT  DECISION-FILE
028000         INPUT  HISTORY-FILE
028100         OUTPUT GL-FILE
028200         OUTPUT REGISTER-FILE
028300         OUTPUT CHECKPOINT-FILE
028400         OUTPUT NOTIFY-FILE
028500         OUTPUT REPORT-FILE
028600    ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD
028700    MOVE "Technology"           TO CT-CATEGORY-NAME (1)
028750*   CT-CATEGORY-NAME IS PIC X(20) - "PROFESSIONAL SERVICE"
028760*   IS THE FULL 21-BYTE CATEGORY NAME PLAPVNDR.CBL MOVES INTO
028770*   W7-CATEGORY-WORK (ALSO X(20)) TRUNCATED TO THE SAME 20
028780*   BYTES, SO THE WHEN TEST IN 2310-ACCUMULATE-CATEGORY-TOTAL
028790*   LINES UP BYTE FOR BYTE.  DO NOT "FIX" THE SPELLING HERE
028795*   WITHOUT ALSO CHANGING THE LITERAL IN PLAPVNDR.CBL.
028800    MOVE "Professional Service" TO CT-CATEGORY-NAME (2)
028900    MOVE "Supplies"             TO CT-CATEGORY-NAME (3)
029000    MOVE "General"              TO CT-CATEGORY-NAME (4)
029100    .
029200*
029300*  LOAD-VENDOR-MASTER - read the vendor master in full into
029400*  TB-VENDOR-TABLE; the file is supplied sorted ascending by
029500*  vendor name so the table's ASCENDING KEY is honored on load.
0296000200-LOAD-VENDOR-MASTER.
029700    MOVE ZERO                   TO WC-VENDOR-TABLE-COUNT
029800    READ VENDOR-MASTER
029900        AT END
030000            MOVE "Y"            TO WS-VENDOR-EOF-FLAG
030100            GO TO 0200-EXIT
030200    END-READ
030300    PERFORM 0210-ADD-ONE-VENDOR-ENTRY
030400        UNTIL WS-VENDOR-AT-EOF
030500    .
0306000200-EXIT.
030700    EXIT.
0308000210-ADD-ONE-VENDOR-ENTRY.
030900    ADD 1                        TO WC-VENDOR-TABLE-COUNT
031000    SET TB-VND-IDX              TO WC-VENDOR-TABLE-COUNT
031100    MOVE VM-VENDOR-NAME
031120        TO TB-VENDOR-NAME-KEY (TB-VND-IDX)
031200    MOVE VM-VENDOR-ID            TO TB-VENDOR-ID (TB-VND-IDX)
031300    MOVE VM-TAX-ID               TO TB-VENDOR-TAX-ID (TB-VND-IDX)
031400    MOVE VM-CATEGORY
031420        TO TB-VENDOR-CATEGORY (TB-VND-IDX)
031500    MOVE VM-APPROVED-FLAG
031520        TO TB-VENDOR-APPROVED-FLAG (TB-VND-IDX)
031600    MOVE VM-CREDIT-LIMIT
031620        TO TB-VENDOR-CREDIT-LIMIT (TB-VND-IDX)
031700    MOVE VM-PAYMENT-TERMS
031720        TO TB-VENDOR-PAYMENT-TERMS (TB-VND-IDX)
031800    READ VENDOR-MASTER
031900        AT END
032000            MOVE "Y"             TO WS-VENDOR-EOF-FLAG
032100    END-READ
032200    .
032300*
032400*  LOAD-PO-MASTER - read the purchase order master in full into
032500*  TB-PO-TABLE, flattening each record's own line-item array into
032600*  the matching slot of the table's line-item sub-table.
0327000300-LOAD-PO-MASTER.
032800    MOVE ZERO                   TO WC-PO-TABLE-COUNT
032900    READ PO-MASTER
033000        AT END
033100            MOVE "Y"            TO WS-PO-EOF-FLAG
033200            GO TO 0300-EXIT
033300    END-READ
033400    PERFORM 0310-ADD-ONE-PO-ENTRY
033500        UNTIL WS-PO-AT-EOF
033600    .
0337000300-EXIT.
033800    EXIT.
0339000310-ADD-ONE-PO-ENTRY.
034000    ADD 1                        TO WC-PO-TABLE-COUNT
034100    SET TB-PO-IDX                TO WC-PO-TABLE-COUNT
034200    MOVE PO-VENDOR-NAME          TO TB-PO-VENDOR-KEY (TB-PO-IDX)
034300    MOVE PO-NUMBER               TO TB-PO-NUMBER (TB-PO-IDX)
034400    MOVE PO-VENDOR-ID            TO TB-PO-VENDOR-ID (TB-PO-IDX)
034500    MOVE PO-TAX-AMOUNT           TO TB-PO-TAX-AMOUNT (TB-PO-IDX)
034600    MOVE PO-TOTAL-AMOUNT         TO TB-PO-TOTAL-AMOUNT (TB-PO-IDX)
034700    MOVE PO-LINE-COUNT           TO TB-PO-LINE-COUNT (TB-PO-IDX)
034800    MOVE "OPEN"                  TO TB-PO-STATUS (TB-PO-IDX)
034900    PERFORM 0312-COPY-ONE-PO-ITEM
035000        VARYING WC-PO-ITEM-IDX FROM 1 BY 1
035100        UNTIL WC-PO-ITEM-IDX > 10
035200    READ PO-MASTER
035300        AT END
035400            MOVE "Y"             TO WS-PO-EOF-FLAG
035500    END-READ
035600    .
0357000312-COPY-ONE-PO-ITEM.
035800    MOVE PO-ITEM-DESCRIPTION (WC-PO-ITEM-IDX)
035850        TO TB-PO-ITEM-DESC (TB-PO-IDX, WC-PO-ITEM-IDX)
036000    MOVE PO-ITEM-QUANTITY (WC-PO-ITEM-IDX)
036050        TO TB-PO-ITEM-QTY (TB-PO-IDX, WC-PO-ITEM-IDX)
036200    MOVE PO-ITEM-UNIT-PRICE (WC-PO-ITEM-IDX)
036250        TO TB-PO-ITEM-PRICE (TB-PO-IDX, WC-PO-ITEM-IDX)
036400    MOVE PO-ITEM-AMOUNT (WC-PO-ITEM-IDX)
036450        TO TB-PO-ITEM-AMOUNT (TB-PO-IDX, WC-PO-ITEM-IDX)
036600    .
036700*
036800*  LOAD-DECISION-FILE - read the human-decision file in full into
036900*  TB-DECISION-TABLE; supplied sorted ascending by invoice id.
0370000400-LOAD-DECISION-FILE.
037100    MOVE ZERO                   TO WC-DECISION-TABLE-COUNT
037200    READ DECISION-FILE
037300        AT END
037400            MOVE "Y"            TO WS-DECISION-EOF-FLAG
037500            GO TO 0400-EXIT
037600    END-READ
037700    PERFORM 0410-ADD-ONE-DECISION-ENTRY
037800        UNTIL WS-DECISION-AT-EOF
037900    .
0380000400-EXIT.
038100    EXIT.
0382000410-ADD-ONE-DECISION-ENTRY.
038300    ADD 1                        TO WC-DECISION-TABLE-COUNT
038400    SET TB-DEC-IDX               TO WC-DECISION-TABLE-COUNT
038500    MOVE HD-INVOICE-ID
038520        TO TB-DECISION-INV-KEY (TB-DEC-IDX)
038600    MOVE HD-DECISION             TO TB-DECISION-CODE (TB-DEC-IDX)
038700    MOVE HD-REVIEWER-ID
038720        TO TB-DECISION-REVIEWER (TB-DEC-IDX)
038800    MOVE HD-NOTES                TO TB-DECISION-NOTES (TB-DEC-IDX)
038900    READ DECISION-FILE
039000        AT END
039100            MOVE "Y"             TO WS-DECISION-EOF-FLAG
039200    END-READ
039300    .
039400*
039500*  LOAD-HISTORY-FILE - read the invoice history file in full into
039600*  TB-HISTORY-TABLE; supplied sorted ascending by invoice id.
0397000500-LOAD-HISTORY-FILE.
039800    MOVE ZERO                   TO WC-HISTORY-TABLE-COUNT
039900    READ HISTORY-FILE
040000        AT END
040100            MOVE "Y"            TO WS-HISTORY-EOF-FLAG
040200            GO TO 0500-EXIT
040300    END-READ
040400    PERFORM 0510-ADD-ONE-HISTORY-ENTRY
040500        UNTIL WS-HISTORY-AT-EOF
040600    .
0407000500-EXIT.
040800    EXIT.
0409000510-ADD-ONE-HISTORY-ENTRY.
041000    ADD 1                        TO WC-HISTORY-TABLE-COUNT
041100    SET TB-HIST-IDX              TO WC-HISTORY-TABLE-COUNT
041200    MOVE HH-INVOICE-ID           TO TB-HIST-INV-KEY (TB-HIST-IDX)
041300    MOVE HH-VENDOR-ID
041320        TO TB-HIST-VENDOR-ID (TB-HIST-IDX)
041400    MOVE HH-FINAL-STATUS
041420        TO TB-HIST-FINAL-STATUS (TB-HIST-IDX)
041500    MOVE HH-TOTAL-AMOUNT
041520        TO TB-HIST-TOTAL-AMOUNT (TB-HIST-IDX)
041600    READ HISTORY-FILE
041700        AT END
041800            MOVE "Y"             TO WS-HISTORY-EOF-FLAG
041900    END-READ
042000    .
042100*
042200*  READ-FIRST-INVOICE / READ-NEXT-INVOICE - the invoice file is
042300*  the only file read one record at a time through the main loop;
042400*  the other four input files are fully loaded above.
0425001000-READ-FIRST-INVOICE.
042600    READ INVOICE-FILE
042700        AT END
042800            MOVE "Y"             TO WS-INVOICE-EOF-FLAG
042900    END-READ
043000    .
0431002400-READ-NEXT-INVOICE.
043200    READ INVOICE-FILE
043300        AT END
043400            MOVE "Y"             TO WS-INVOICE-EOF-FLAG
043500    END-READ
043600    .
043700*
043800*  PROCESS-ONE-INVOICE - the heart of the batch.  Build the shared
043900*  work record from the file, run it through the two worker
044000*  programs, write the output records, roll the control totals and
044100*  print the detail line, then move on.
0442002000-PROCESS-ONE-INVOICE.
044300    ADD 1                        TO RT-INVOICES-READ
044400    PERFORM 2100-BUILD-INVOICE-WORK-RECORD
044500    CALL "INVOICE-INTAKE-VALIDATE" USING LK-INVOICE-WORK-RECORD
044600                                          LK-RESULT-WORK-RECORD
044700                                          WC-TABLE-COUNTS
044800                                          TB-VENDOR-TABLE
044900                                          TB-PO-TABLE
045000                                          TB-DECISION-TABLE
045100                                          TB-HISTORY-TABLE
045200    CALL "INVOICE-RECONCILE-POST" USING LK-INVOICE-WORK-RECORD
045300                                         LK-RESULT-WORK-RECORD
045400                                         WC-TABLE-COUNTS
045500                                         TB-VENDOR-TABLE
045600                                         TB-PO-TABLE
045700                                         TB-DECISION-TABLE
045800                                         TB-HISTORY-TABLE
045900    PERFORM 2200-WRITE-OUTPUT-RECORDS
046000    PERFORM 2300-ACCUMULATE-RUN-TOTALS
046100    PERFORM 0600-PRINT-DETAIL-LINE
046200    PERFORM 2400-READ-NEXT-INVOICE
046300    .
046400*
0465002100-BUILD-INVOICE-WORK-RECORD.
046600    MOVE IF-INVOICE-FILE-RECORD  TO LK-INVOICE-WORK-RECORD
046700    .
046800*
046900*  WRITE-OUTPUT-RECORDS - the journal, register and notify
047000*  writes happen for every invoice; the checkpoint write happens
047100*  only when a worker program flagged the invoice for review.
0472002200-WRITE-OUTPUT-RECORDS.
047300    PERFORM 2210-WRITE-JOURNAL-ENTRIES
047400        VARYING LR-JE-IDX FROM 1 BY 1
047500        UNTIL LR-JE-IDX > LR-JE-ENTRY-COUNT
047600    PERFORM 2220-WRITE-REGISTER-RECORD
047700    IF LR-NEEDS-HUMAN-REVIEW
047800        PERFORM 2230-WRITE-CHECKPOINT-RECORD
047900    END-IF
048000    PERFORM 2240-WRITE-NOTIFY-RECORD
048100    .
0482002210-WRITE-JOURNAL-ENTRIES.
048300    MOVE LR-JE-ENTRY-ID (LR-JE-IDX)    TO GJ-ENTRY-ID
048400    MOVE LR-JE-ACCOUNT-CODE (LR-JE-IDX) TO GJ-ACCOUNT-CODE
048500    MOVE LR-JE-ACCOUNT-NAME (LR-JE-IDX) TO GJ-ACCOUNT-NAME
048600    MOVE LR-JE-DEBIT (LR-JE-IDX)       TO GJ-DEBIT
048700    MOVE LR-JE-CREDIT (LR-JE-IDX)      TO GJ-CREDIT
048800    MOVE LR-JE-REFERENCE (LR-JE-IDX)   TO GJ-REFERENCE
048900    MOVE LR-JE-VENDOR (LR-JE-IDX)      TO GJ-VENDOR
049000    WRITE GJ-GL-JOURNAL-RECORD
049100    ADD LR-JE-DEBIT (LR-JE-IDX)        TO RT-TOTAL-DEBIT-AMOUNT
049200    ADD LR-JE-CREDIT (LR-JE-IDX)       TO RT-TOTAL-CREDIT-AMOUNT
049300    .
0494002220-WRITE-REGISTER-RECORD.
049500    MOVE LI-INVOICE-ID           TO RS-INVOICE-ID
049600    MOVE LI-INVOICE-NUMBER       TO RS-INVOICE-NUMBER
049700    MOVE LR-VENDOR-ID            TO RS-VENDOR-ID
049800    MOVE LI-INVOICE-TYPE         TO RS-INVOICE-TYPE
049900    MOVE LR-VALID-FLAG           TO RS-VALID-FLAG
050000    MOVE LR-ERROR-COUNT          TO RS-ERROR-COUNT
050100    MOVE LR-MATCH-SCORE          TO RS-MATCH-SCORE
050200    MOVE LR-MATCH-RESULT         TO RS-MATCH-RESULT
050300    MOVE LR-MATCHED-PO-NUMBER    TO RS-MATCHED-PO
050400    MOVE LR-APPROVAL-STATUS      TO RS-APPROVAL-STATUS
050500    MOVE LR-POSTING-STATUS       TO RS-POSTING-STATUS
050600    MOVE LR-ERP-TXN-ID           TO RS-ERP-TXN-ID
050700    MOVE LR-RECON-VARIANCE-AMT   TO RS-VARIANCE
050800    MOVE LR-FINAL-STATUS         TO RS-FINAL-STATUS
050900    WRITE RS-REGISTER-RECORD
051000    .
0511002230-WRITE-CHECKPOINT-RECORD.
051200    MOVE LR-CHECKPOINT-ID        TO CK-CHECKPOINT-ID
051300    MOVE LI-INVOICE-ID           TO CK-INVOICE-ID
051400    MOVE LI-VENDOR-NAME          TO CK-VENDOR-NAME
051500    MOVE LR-PAUSE-REASON         TO CK-PAUSE-REASON
051600    WRITE CK-CHECKPOINT-RECORD
051700    .
0518002240-WRITE-NOTIFY-RECORD.
051900    STRING LR-NOTIFY-TYPE "|" LR-NOTIFY-PRIORITY "|"
052000           LR-NOTIFY-RECIPIENT "|" LR-NOTIFY-SUBJECT "|"
052050           LR-NOTIFY-BODY
052100           DELIMITED BY SIZE INTO NT-NOTIFY-TEXT
052200    WRITE NT-NOTIFY-LINE-RECORD
052300    .
052400*
052500*  ACCUMULATE-RUN-TOTALS - roll the per-invoice result into the
052600*  control-report counters and into the category-totals table used
052700*  for the report's control break.
0528002300-ACCUMULATE-RUN-TOTALS.
052900    IF LR-INVOICE-IS-VALID
053000        ADD 1                    TO RT-INVOICES-VALID
053100    ELSE
053200        ADD 1                    TO RT-INVOICES-INVALID
053300    END-IF
053400    IF LR-MATCH-RESULT = "MATCHED"
053500        ADD 1                    TO RT-MATCHED-COUNT
053600    ELSE
053700        ADD 1                    TO RT-MATCH-FAILED-COUNT
053800    END-IF
053900    EVALUATE TRUE
054000        WHEN LR-APPROVAL-STATUS = "AUTO_APPROVED"
054100            ADD 1                TO RT-AUTO-APPROVED-COUNT
054200        WHEN LR-APPROVAL-STATUS = "HUMAN_APPROVED"
054300            ADD 1                TO RT-HUMAN-APPROVED-COUNT
054400        WHEN LR-APPROVAL-STATUS = "REJECTED"
054500            ADD 1                TO RT-REJECTED-COUNT
054600        WHEN LR-APPROVAL-STATUS = "REQUIRES_APPROVAL"
054700            ADD 1                TO RT-PENDING-REVIEW-COUNT
054800    END-EVALUATE
054900    IF LR-POSTING-STATUS = "SUCCESS"
055000        ADD 1                    TO RT-POSTED-COUNT
055100    END-IF
055200    PERFORM 2310-ACCUMULATE-CATEGORY-TOTAL
055300    .
0554002310-ACCUMULATE-CATEGORY-TOTAL.
055500    MOVE "N"                     TO WC-CAT-FOUND-FLAG
055600    SET CT-IDX                   TO 1
055700    SEARCH CT-CATEGORY-ENTRY
055800        WHEN CT-CATEGORY-NAME (CT-IDX) = LR-VENDOR-CATEGORY
055900            MOVE "Y"              TO WC-CAT-FOUND-FLAG
056000            ADD 1                  TO CT-INVOICE-COUNT (CT-IDX)
056100            ADD LI-TOTAL-AMOUNT     TO CT-INVOICE-AMOUNT (CT-IDX)
056200    END-SEARCH
056300    IF NOT WC-CAT-WAS-FOUND
056400        ADD 1                    TO CT-INVOICE-COUNT (4)
056500        ADD LI-TOTAL-AMOUNT       TO CT-INVOICE-AMOUNT (4)
056600    END-IF
056700    .
056800*
056900*  TERMINATE - close every file and give control back to the
057000*  operating system.
0571009900-TERMINATE.
057200    CLOSE INVOICE-FILE
057300          VENDOR-MASTER
057400          PO-MASTER
057500          DECISION-FILE
057600          HISTORY-FILE
057700          GL-FILE
057800          REGISTER-FILE
057900          CHECKPOINT-FILE
058000          NOTIFY-FILE
058100          REPORT-FILE
058200    .
058300*
058400    COPY "PLAPRPT.CBL".
