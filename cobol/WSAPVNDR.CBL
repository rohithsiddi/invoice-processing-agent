000100*****************************************************************
000200* WSAPVNDR.CBL
000300* Working-storage to be used by PLAPVNDR.CBL - the vendor-name
000400* normalization work area (blank-collapse, abbreviation expansion)
000500* and the category-from-keyword derivation scratch fields.
000600*****************************************************************
000700* DATE-WRITTEN.  07/02/1996.
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000*   07/02/1996  RJM  ORIGINAL COPYBOOK FOR AP3000 PROJECT.
001100*   01/09/1997  RJM  ADDED W7-CATEGORY-WORK FOR THE KEYWORD-
001200*                    DERIVED CATEGORY SCAN.
001300*   02/11/1998  DKS  ADDED W7-COLLAPSED-NAME/W7-EXPANDED-NAME AND
001400*                    THE TRIM/SUFFIX WORK FIELDS, REQUEST AP-0104
001500*                    (VENDOR NAMES WITH DOUBLE BLANKS AND "CORP."/
001600*                    "INC."/"LTD." WERE FAILING TO MATCH THE
001700*                    MASTER'S FULLY-SPELLED NAME).
001800*   03/15/2004  BCP  REPLACED THE PREFIX-ONLY KEYWORD TEST WITH
001900*                    W7-KEYWORD-COUNT (INSPECT ... TALLYING FOR
002000*                    ALL) SO A KEYWORD ANYWHERE IN THE NAME IS
002100*                    FOUND, NOT JUST ONE STARTING THE FIELD,
002200*                    TICKET AP-0358.
002300*-----------------------------------------------------------------
002400*
002500 01  W7-VENDOR-WORK-AREA.
002600     05  W7-SEARCH-NAME              PIC X(30).
002700     05  W7-COLLAPSED-NAME           PIC X(30).
002800     05  W7-EXPANDED-NAME            PIC X(30).
002900     05  W7-CATEGORY-WORK            PIC X(20).
002950     05  FILLER                      PIC X(05).
003000*
003100 01  W7-BLANK-COLLAPSE-WORK.
003200     05  W7-IN-IDX                   PIC S9(3) COMP.
003300     05  W7-OUT-IDX                  PIC S9(3) COMP.
003400     05  W7-PREV-SPACE-FLAG          PIC X(01).
003500     05  W7-SKIP-FLAG                PIC X(01).
003550     05  FILLER                      PIC X(05).
003600*
003700 01  W7-ABBREV-EXPAND-WORK.
003800     05  W7-TRIM-LEN                 PIC S9(3) COMP.
003900     05  W7-SUFFIX-START             PIC S9(3) COMP.
004000     05  W7-PREFIX-LEN               PIC S9(3) COMP.
004100     05  W7-TRIM-DONE-FLAG           PIC X(01).
004150     05  W7-EXPANDED-SUFFIX          PIC X(12).
004170     05  FILLER                      PIC X(05).
004200*
004300 01  W7-KEYWORD-COUNT                PIC S9(3) COMP.
