000100*****************************************************************
000200* INVOICE-RECONCILE-POST
000300* Third of the three programs in the AP3000 invoice processing
000400* batch.  Called once per invoice record by INVOICE-PROCESSING-
000500* BATCH, after INVOICE-INTAKE-VALIDATE has run.  Looks up any
000600* human review decision already on file, reconciles the matched
000700* PO and derives the journal entries, cascades the approval
000800* decision, posts to the general ledger, and builds the outbound
000900* notification.
001000*****************************************************************
001100IDENTIFICATION DIVISION.
001200PROGRAM-ID.    INVOICE-RECONCILE-POST.
001300AUTHOR.        R J MARTINDALE.
001400INSTALLATION.  CENTRAL DATA PROCESSING - ACCOUNTS PAYABLE.
001500DATE-WRITTEN.  07/09/1996.
001600DATE-COMPILED.
001700SECURITY.      CONFIDENTIAL - ACCOUNTS PAYABLE DEPT USE ONLY.
001800*-----------------------------------------------------------------
001900* CHANGE LOG
002000*   07/09/1996  RJM  ORIGINAL PROGRAM FOR AP3000 PROJECT - CALLED
002100*                    FROM INVOICE-PROCESSING-BATCH FOR EACH
002200*                    INVOICE AFTER INVOICE-INTAKE-VALIDATE RUNS.
002300*   01/09/1997  RJM  ADDED 2100-RECONCILER (PLAPRECN.CBL 9000).
002400*   02/18/1997  RJM  ADDED 2200-APPROVER AND 2300-POSTER.
002500*   06/20/1998  DKS  ADDED 2010-LOOKUP-HUMAN-DECISION AGAINST THE
002600*                    HITL DECISION TABLE, REQUEST AP-0117.
002700*   09/30/1999  LTF  Y2K - NO DATE FIELDS IN THIS PROGRAM.
002800*   03/02/2001  BCP  2200/2300 NOW BYPASS THE APPROVAL CASCADE
002900*                    AND POSTING ENTIRELY WHEN THE MATCHER FAILED
003000*                    AND THE INVOICE WAS NOT ACCEPTED BY A
003100*                    REVIEWER - SUCH AN INVOICE WAS BEING
003200*                    AUTO-APPROVED ON THE VENDOR'S APPROVED FLAG
003300*                    ALONE, TICKET AP-0201.
003400*   08/17/2003  BCP  ADDED 9400-BUILD-NOTIFICATION CALL, TICKET
003500*                    AP-0341.
003600*   10/13/2004  BCP  ADDED THE ENVIRONMENT DIVISION/SPECIAL-NAMES
003650*                    BLOCK TO MATCH THE OTHER TWO AP3000 PROGRAMS
003660*                    - THIS ONE HAD NONE, TICKET AP-0379.
003700*-----------------------------------------------------------------
003800*
003900ENVIRONMENT DIVISION.
004000CONFIGURATION SECTION.
004100SOURCE-COMPUTER.  IBM-370.
004150OBJECT-COMPUTER.  IBM-370.
004200SPECIAL-NAMES.
004250    C01 IS TOP-OF-FORM.
004300DATA DIVISION.
004400WORKING-STORAGE SECTION.
004500COPY "WSAPCON.CBL".
004600COPY "WSAPRECN.CBL".
004700*
005100LINKAGE SECTION.
005200COPY "LKINVWK.CBL".
005300COPY "LKRESULT.CBL".
005400COPY "WSAPTBL.CBL".
005500*
005600PROCEDURE DIVISION USING LK-INVOICE-WORK-RECORD
005700                         LK-RESULT-WORK-RECORD
005800                         WC-TABLE-COUNTS
005900                         TB-VENDOR-TABLE
006000                         TB-PO-TABLE
006100                         TB-DECISION-TABLE
006200                         TB-HISTORY-TABLE.
006300    PERFORM 2010-LOOKUP-HUMAN-DECISION THRU 2010-EXIT
006400    PERFORM 2100-RECONCILER
006500    PERFORM 2200-APPROVER
006600    PERFORM 2300-POSTER
006700    PERFORM 9400-BUILD-NOTIFICATION
006800    GOBACK
006900    .
007000*
007100*  HITL-DECISION - find any reviewer decision already recorded for
007200*  this invoice id; leave the result fields blank when none found.
0073002010-LOOKUP-HUMAN-DECISION.
007400    MOVE SPACES                     TO LR-HUMAN-DECISION
007500    MOVE SPACES                     TO LR-REVIEWER-ID
007600    MOVE SPACES                     TO LR-REVIEWER-NOTES
007700    IF WC-DECISION-TABLE-COUNT = ZERO
007800        GO TO 2010-EXIT
007900    END-IF
008000    SEARCH ALL TB-DECISION-ENTRY
008100        WHEN TB-DECISION-INV-KEY (TB-DEC-IDX) = LI-INVOICE-ID
008200            MOVE TB-DECISION-CODE (TB-DEC-IDX)
008300                                     TO LR-HUMAN-DECISION
008400            MOVE TB-DECISION-REVIEWER (TB-DEC-IDX)
008500                                     TO LR-REVIEWER-ID
008600            MOVE TB-DECISION-NOTES (TB-DEC-IDX)
008700                                     TO LR-REVIEWER-NOTES
008800    END-SEARCH
008900    .
0090002010-EXIT.
009100    EXIT.
009200*
009300*  RECONCILER - derive the expense account, check the PO
009400*  variance against tolerance and reconcile the line items.  9000
009500*  already sets a zero variance and skips the detail work on its
009600*  own when the match failed and the invoice was not accepted by
009700*  a reviewer, so it is always safe to call.
0098002100-RECONCILER.
009900    PERFORM 9000-RECONCILE-INVOICE THRU 9000-EXIT
010000    .
0101002100-EXIT.
010200    EXIT.
010300*
010400*  APPROVER - run the four-rule approval cascade, but only when
010500*  the invoice actually matched a PO (or a reviewer accepted it
010600*  anyway).  A failed match that was rejected, or left with no
010700*  decision, must not fall through to AUTO-APPROVED on the vendor
010800*  flag alone.
0109002200-APPROVER.
011000    IF LR-MATCH-RESULT = "MATCHED" OR LR-HUMAN-DECISION = "ACCEPT"
011100        PERFORM 9200-APPROVAL-CASCADE THRU 9200-EXIT
011200    ELSE
011300        IF LR-HUMAN-DECISION = "REJECT"
011400            MOVE "REJECTED"         TO LR-APPROVAL-STATUS
011500            MOVE "SYSTEM"           TO LR-APPROVED-BY
011600            MOVE "APPROVAL_REJECTED"
011700                                     TO LR-WORKFLOW-STATUS
011800        ELSE
011900            MOVE "REQUIRES_APPROVAL"
012000                                     TO LR-APPROVAL-STATUS
012100            MOVE "PENDING"          TO LR-APPROVED-BY
012200            MOVE "PENDING_APPROVAL" TO LR-WORKFLOW-STATUS
012300        END-IF
012400    END-IF
012500    .
0126002200-EXIT.
012700    EXIT.
012800*
012900*  POSTER - post the journal entries to the general ledger only
013000*  when the approver actually ran the cascade above; otherwise the
013100*  invoice is routed to manual handling or pending review without
013200*  ever reaching the general ledger.
0133002300-POSTER.
013400    IF LR-MATCH-RESULT = "MATCHED" OR LR-HUMAN-DECISION = "ACCEPT"
013500        PERFORM 9300-POST-JOURNAL-ENTRIES
013600    ELSE
013700        MOVE "SKIPPED"               TO LR-POSTING-STATUS
013800        MOVE SPACES                  TO LR-ERP-TXN-ID
013900        IF LR-HUMAN-DECISION = "REJECT"
014000            MOVE "MANUAL_HANDOFF"    TO LR-FINAL-STATUS
014100        ELSE
014200            MOVE "PENDING_REVIEW"    TO LR-FINAL-STATUS
014300        END-IF
014400    END-IF
014500    .
0146002300-EXIT.
014700    EXIT.
014800*
014900    COPY "PLAPRECN.CBL".
